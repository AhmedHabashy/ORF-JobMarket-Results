000100*----------------------------------------------------------*      JBFM0001
000200*  COPYBOOK:  JOBFORM                                       *     JBFM0002
000300*  PRINT-LINE LAYOUTS FOR THE JOB MARKET AUTOMATABILITY      *    JBFM0003
000400*  ANALYSIS REPORT (132-COLUMN, LINE SEQUENTIAL/PRINT).      *    JBFM0004
000500*  GENERIC LABEL/VALUE AND LABEL/TEXT LINES ARE REUSED BY    *    JBFM0005
000600*  SEVERAL SECTIONS, THE SAME WAY THIS SHOP HAS ALWAYS REUSED*    JBFM0006
000700*  ONE FORMATTED RECORD FOR EVERY CATEGORY ON OTHER JOBS.    *    JBFM0007
000800*----------------------------------------------------------*      JBFM0008
000900* 03/11/87 R.H. MATTSON   ORIGINAL REPORT LAYOUT FOR LMI-112.     JBFM0009
001000* 08/19/91 S.K. BRENNAN   ADDED TASK ANALYSIS AND AUTOMATION      JBFM0010
001100*                         MATRIX BLOCKS PER REQ LMI-147.          JBFM0011
001200* 04/14/94 S.K. BRENNAN   ADDED JOB DETAIL BLOCK PER LMI-162.     JBFM0012
001300* 02/02/98 J.L. OKAFOR    Y2K REVIEW - NO DATE ARITHMETIC, N/C.   JBFM0013
001400*----------------------------------------------------------*      JBFM0014
001500 01  RPT-TOP-HEADING-LINE.                                        JBFM0015
001600     05  RHL-TITLE                   PIC X(50)                    JBFM0016
001700             VALUE 'JOB MARKET AUTOMATABILITY ANALYSIS BATCH RE   JBFM0017
001800-            'PORT'.                                              JBFM0018
001900     05  FILLER                      PIC X(10) VALUE SPACES.      JBFM0019
002000     05  FILLER                      PIC X(10) VALUE              JBFM0020
002100             'RUN DATE: '.                                        JBFM0021
002200     05  RHL-RUN-DATE                PIC X(10).                   JBFM0022
002300     05  FILLER                      PIC X(10) VALUE SPACES.      JBFM0023
002400     05  FILLER                      PIC X(06) VALUE 'PAGE: '.    JBFM0024
002500     05  RHL-PAGE-NUM                PIC ZZZ9.                    JBFM0025
002600     05  FILLER                      PIC X(32) VALUE SPACES.      JBFM0026
002700*----------------------------------------------------------*      JBFM0027
002800* USED BY EVERY MAJOR REPORT SECTION (RISK DISTRIBUTION, JOB      JBFM0028
002900* LISTING, JOB DETAIL, TASK ANALYSIS, AUTOMATION MATRIX) TO       JBFM0029
003000* PRINT ITS OWN BOLD ALL-CAPS BANNER BEFORE ANY DETAIL LINES.     JBFM0030
003100* SEE 9900-PRINT-HEADING-LINES IN JOBANAL FOR THE CALL LOGIC.     JBFM0031
003200 01  SECTION-HEADING-LINE.                                        JBFM0032
003300     05  SECTION-HEADING-TEXT        PIC X(40).                   JBFM0033
003400     05  FILLER                      PIC X(92) VALUE SPACES.      JBFM0034
003500*----------------------------------------------------------*      JBFM0035
003600* ONE GENERIC 80-BYTE COLUMN-CAPTION SLOT, REUSED FOR THE JOB     JBFM0036
003700* LISTING CAPTIONS AND THE 'TASKS FOLLOW' CAPTION ON THE JOB      JBFM0037
003800* DETAIL SECTION - SAVES CARRYING A SEPARATE LAYOUT FOR EACH.     JBFM0038
003900 01  COLUMN-HEADER-LINE.                                          JBFM0039
004000     05  COLUMN-HEADER-TEXT          PIC X(80).                   JBFM0040
004100     05  FILLER                      PIC X(52) VALUE SPACES.      JBFM0041
004200*----------------------------------------------------------*      JBFM0042
004300* LABEL/COUNT PAIR FOR THE RISK-DISTRIBUTION BUCKET COUNTS        JBFM0043
004400* (LOW/MEDIUM/HIGH/TOTAL) AND THE 'SELECTED JOBS' COUNT ON        JBFM0044
004500* THE JOB LISTING HEADER.  COUNT IS ZERO-SUPPRESSED, COMMA-       JBFM0045
004600* EDITED TO SEVEN DIGITS - MORE THAN THIS SHOP WILL EVER SEE.     JBFM0046
004700 01  LABEL-VALUE-LINE.                                            JBFM0047
004800     05  LABEL-VALUE-TEXT            PIC X(40).                   JBFM0048
004900     05  LABEL-VALUE-COUNT           PIC Z,ZZZ,ZZ9.               JBFM0049
005000     05  FILLER                      PIC X(83) VALUE SPACES.      JBFM0050
005100*----------------------------------------------------------*      JBFM0051
005200* LABEL/PERCENT PAIR FOR THE AVERAGE AUTO AND MANUAL SCORE        JBFM0052
005300* LINES ON THE JOB LISTING HEADER AND THE JOB DETAIL SECTION.     JBFM0053
005400* VALUE HERE IS ALWAYS THE ROUNDED ONE-DECIMAL DISPLAY FORM,      JBFM0054
005500* NEVER THE RAW TWO-DECIMAL WORKING FIELD IT WAS COMPUTED FROM.   JBFM0055
005600 01  LABEL-PERCENT-LINE.                                          JBFM0056
005700     05  LABEL-PERCENT-TEXT          PIC X(40).                   JBFM0057
005800     05  LABEL-PERCENT-VALUE         PIC ZZ9.9.                   JBFM0058
005900     05  FILLER                      PIC X(87) VALUE SPACES.      JBFM0059
006000*----------------------------------------------------------*      JBFM0060
006100* GENERIC LABEL/FREE-TEXT LINE FOR THE JOB DETAIL SECTION (JOB    JBFM0061
006200* TITLE, DESCRIPTION, THE FOUR CLASSIFICATION LEVEL NAMES) AND    JBFM0062
006300* FOR THE 'JOB TITLE NOT FOUND' MESSAGE WHEN 7100-FIND-JOB-BY-    JBFM0063
006400* TITLE COMES UP EMPTY ON THE PARM CARD'S REQUESTED TITLE.        JBFM0064
006500 01  LABEL-TEXT-LINE.                                             JBFM0065
006600     05  LABEL-TEXT-LABEL            PIC X(15).                   JBFM0066
006700     05  LABEL-TEXT-VALUE            PIC X(115).                  JBFM0067
006800     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0068
006900*----------------------------------------------------------*      JBFM0069
007000* LISTS THE FOUR CLASSIFICATION LEVELS (AND THEIR JOB COUNTS)     JBFM0070
007100* CARRIED ON EACH JOB RECORD, SO A READER CAN SEE HOW MANY        JBFM0071
007200* JOBS FALL UNDER EACH LEVEL BEFORE DRILLING INTO CATEGORIES.     JBFM0072
007300 01  LEVEL-CATALOG-LINE.                                          JBFM0073
007400     05  LVC-LEVEL-LABEL             PIC X(10).                   JBFM0074
007500     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0075
007600     05  LVC-COUNT                   PIC Z,ZZZ,ZZ9.               JBFM0076
007700     05  FILLER                      PIC X(111) VALUE SPACES.     JBFM0077
007800*----------------------------------------------------------*      JBFM0078
007900* ONE LINE PER LEVEL-4 CATEGORY AND ITS JOB COUNT, PRINTED BY     JBFM0079
008000* THE CATEGORY CATALOG SECTION SO A READER CAN SEE HOW MANY       JBFM0080
008100* JOBS EXIST FOR EACH NARROW JOB-FAMILY CODE.                     JBFM0081
008200 01  CATEGORY-COUNT-LINE.                                         JBFM0082
008300     05  CCL-CATEGORY-NAME           PIC X(40).                   JBFM0083
008400     05  FILLER                      PIC X(03) VALUE SPACES.      JBFM0084
008500     05  CCL-JOB-COUNT               PIC Z,ZZ9.                   JBFM0085
008600     05  FILLER                      PIC X(84) VALUE SPACES.      JBFM0086
008700*----------------------------------------------------------*      JBFM0087
008800* ONE PRINT LINE PER SELECTED JOB ON THE JOB LISTING REPORT -     JBFM0088
008900* TITLE, THE CATEGORY THE FILTER MATCHED ON, ITS CODE, AND THE    JBFM0089
009000* ROUNDED AUTO/MANUAL SCORE PAIR.  FILLER AT THE END LEAVES       JBFM0090
009100* ROOM FOR A WIDER TITLE IF LMI EVER RAISES THE 60-BYTE LIMIT.    JBFM0091
009200 01  JOB-LISTING-DETAIL-LINE.                                     JBFM0092
009300     05  JLD-JOB-TITLE               PIC X(60).                   JBFM0093
009400     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0094
009500     05  JLD-CATEGORY-NAME           PIC X(40).                   JBFM0095
009600     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0096
009700     05  JLD-CATEGORY-CODE           PIC X(08).                   JBFM0097
009800     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0098
009900     05  JLD-AUTO-SCORE              PIC ZZ9.9.                   JBFM0099
010000     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0100
010100     05  JLD-MANUAL-SCORE            PIC ZZ9.9.                   JBFM0101
010200     05  FILLER                      PIC X(06) VALUE SPACES.      JBFM0102
010300*----------------------------------------------------------*      JBFM0103
010400* ONE LINE PER DISTINCT AUTOMATION-DRIVER OR AUTOMATION-BARRIER   JBFM0104
010500* REASON TEXT AND HOW MANY TASKS CITED IT - PRINTED TWICE BY      JBFM0105
010600* 8400-PRINT-TASK-ANALYSIS, ONCE FOR DRIVERS AND ONCE FOR         JBFM0106
010700* BARRIERS, AFTER 8450-SORT-REASON-TABLES PUTS THEM IN ORDER.     JBFM0107
010800 01  REASON-COUNT-LINE.                                           JBFM0108
010900     05  RCL-REASON-TEXT             PIC X(30).                   JBFM0109
011000     05  FILLER                      PIC X(05) VALUE SPACES.      JBFM0110
011100     05  RCL-COUNT                   PIC Z,ZZ9.                   JBFM0111
011200     05  FILLER                      PIC X(92) VALUE SPACES.      JBFM0112
011300*----------------------------------------------------------*      JBFM0113
011400* ONE LINE PER LEVEL-1 CATEGORY ON THE AUTOMATION MATRIX -        JBFM0114
011500* OVERALL AND PRIMARY AUTOMATION PERCENTAGES, TOTAL AND PRIMARY   JBFM0115
011600* TASK COUNTS, JOB COUNT, AND THE QUADRANT LABEL 9300-SCORE-      JBFM0116
011700* AND-PRINT-CATEGORY DERIVES FROM THE TWO PERCENTAGES.            JBFM0117
011800 01  MATRIX-DETAIL-LINE.                                          JBFM0118
011900     05  MDL-CATEGORY-NAME           PIC X(40).                   JBFM0119
012000     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0120
012100     05  MDL-OVERALL-PCT             PIC ZZ9.9.                   JBFM0121
012200     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0122
012300     05  MDL-PRIMARY-PCT             PIC ZZ9.9.                   JBFM0123
012400     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0124
012500     05  MDL-TOTAL-TASKS             PIC Z,ZZ9.                   JBFM0125
012600     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0126
012700     05  MDL-PRIMARY-TASKS           PIC Z,ZZ9.                   JBFM0127
012800     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0128
012900     05  MDL-JOB-COUNT               PIC Z,ZZ9.                   JBFM0129
013000     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0130
013100     05  MDL-QUADRANT-LABEL          PIC X(12).                   JBFM0131
013200     05  FILLER                      PIC X(43) VALUE SPACES.      JBFM0132
013300*----------------------------------------------------------*      JBFM0133
013400* FIRST OF TWO LINES PRINTED PER TASK UNDER A JOB IN THE JOB      JBFM0134
013500* DETAIL SECTION - TASK NAME, WHETHER BLS FLAGS IT AUTOMATABLE,   JBFM0135
013600* AND ITS IMPORTANCE CLASS (PRIMARY/SECONDARY/ANCILLARY).         JBFM0136
013700 01  JOB-DETAIL-TASK-LINE-1.                                      JBFM0137
013800     05  FILLER                      PIC X(04) VALUE '  - '.      JBFM0138
013900     05  JDT-TASK-NAME               PIC X(60).                   JBFM0139
014000     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0140
014100     05  JDT-AUTO-FLAG               PIC X(15).                   JBFM0141
014200     05  FILLER                      PIC X(02) VALUE SPACES.      JBFM0142
014300     05  JDT-IMPORTANCE              PIC X(14).                   JBFM0143
014400     05  FILLER                      PIC X(35) VALUE SPACES.      JBFM0144
014500*----------------------------------------------------------*      JBFM0145
014600* SECOND LINE FOR THE SAME TASK - THE FREE-TEXT REASONING BLS     JBFM0146
014700* RECORDED FOR ITS AUTOMATION FLAG, INDENTED UNDER LINE ONE.      JBFM0147
014800 01  JOB-DETAIL-TASK-LINE-2.                                      JBFM0148
014900     05  FILLER                      PIC X(08) VALUE              JBFM0149
015000             '    RSN:'.                                          JBFM0150
015100     05  JDT-REASONING               PIC X(100).                  JBFM0151
015200     05  FILLER                      PIC X(24) VALUE SPACES.      JBFM0152
015300*----------------------------------------------------------*      JBFM0153
015400* ALL-SPACES FILLER LINE, CARRIED FORWARD FROM THE OLD REPORT     JBFM0154
015500* LAYOUTS FOR FUTURE USE AS A SECTION SEPARATOR - NOT CURRENTLY   JBFM0155
015600* MOVED TO BY ANY PARAGRAPH IN JOBANAL.                           JBFM0156
015700 01  BLANK-REPORT-LINE               PIC X(132) VALUE SPACES.     JBFM0157
