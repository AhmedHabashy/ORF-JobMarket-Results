000100*----------------------------------------------------------*    TASC0001
000200*  COPYBOOK:  TASKC                                         *    TASC0002
000300*  RECORD LAYOUT FOR THE TASKS FILE (CHILD OF A JOB RECORD,  *    TASC0003
000400*  KEYED BACK TO THE OWNING JOB BY TASK-JOB-TITLE).  FIXED,  *    TASC0004
000500*  421 BYTES.  NEED NOT ARRIVE SORTED BY OWNER - JOBLOAD     *    TASC0005
000600*  LOCATES THE OWNING JOB BY TABLE SEARCH AS EACH TASK IS    *    TASC0006
000700*  READ.                                                     *    TASC0007
000800*----------------------------------------------------------*    TASC0008
000900* 08/19/91 S.K. BRENNAN   ORIGINAL LAYOUT FOR LMI-147.           TASC0009
001000* 04/14/94 S.K. BRENNAN   WIDENED REASON-CODE TABLE TO 5         TASC0010
001100*                         ENTRIES PER REQ LMI-162.               TASC0011
001200*----------------------------------------------------------*    TASC0012
001300 01  TASK-RECORD.                                                TASC0013
001400     05  TASK-JOB-TITLE              PIC X(60).                 TASC0014
001500     05  TASK-NAME                   PIC X(80).                 TASC0015
001600     05  AUTO-FLAG                   PIC X(15).                 TASC0016
001700     05  IMPORTANCE-CLASS            PIC X(12).                 TASC0017
001800     05  REASONING                   PIC X(100).                TASC0018
001900     05  REASON-COUNT                PIC 9(02).                 TASC0019
002000     05  REASON-CODE-TABLE           PIC X(150).                TASC0020
002100     05  REASON-CODE-OCCURS REDEFINES REASON-CODE-TABLE.        TASC0021
002200         10  REASON-CODE OCCURS 5 TIMES                         TASC0022
002250                         PIC X(30).                              TASC0022A
002300     05  FILLER                      PIC X(02) VALUE SPACES.    TASC0023
