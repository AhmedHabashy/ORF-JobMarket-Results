000100*----------------------------------------------------------*    JOBT0001
000200*  COPYBOOK:  JOBT                                          *    JOBT0002
000300*  BOUNDED IN-MEMORY JOB AND TASK TABLES BUILT BY JOBLOAD     *    JOBT0003
000400*  AND WALKED BY JOBANAL FOR EVERY REPORT SECTION.  COPIED   *    JOBT0004
000500*  INTO JOBLOAD'S LINKAGE SECTION AND INTO JOBANAL'S          *    JOBT0005
000600*  WORKING-STORAGE SECTION SO BOTH PROGRAMS SHARE ONE         *    JOBT0006
000700*  LAYOUT.  A JOB NEVER REPEATS (JOB-TITLE IS THE LOOKUP      *    JOBT0007
000800*  KEY) BUT A TASK CARRIES A BACK-POINTER TO ITS OWNING       *    JOBT0008
000900*  JOB-TABLE ENTRY SO THE TASKS FILE NEED NOT ARRIVE          *    JOBT0009
001000*  GROUPED OR SORTED BY JOB.                                  *    JOBT0010
001100*----------------------------------------------------------*    JOBT0011
001200* 03/11/87 R.H. MATTSON   ORIGINAL TABLE FOR LMI-112.            JOBT0012
001300* 08/19/91 S.K. BRENNAN   ADDED TASK-TABLE AND OWNER POINTER     JOBT0013
001400*                         PER REQ LMI-147.                       JOBT0014
001500* 04/14/94 S.K. BRENNAN   RAISED TASK TABLE CAPACITY TO 5000     JOBT0015
001600*                         ENTRIES PER REQ LMI-162.               JOBT0016
001700* 02/02/98 J.L. OKAFOR    Y2K REVIEW - NO DATE FIELDS, N/C.      JOBT0017
001800*----------------------------------------------------------*    JOBT0018
001900 01  JOB-TABLE-SIZE              PIC S9(04) USAGE COMP.         JOBT0019
002000     88  JOB-TABLE-EMPTY                  VALUE ZERO.           JOBT0020
002100 01  JOB-TABLE-INDEX             PIC S9(04) USAGE COMP.         JOBT0021
002200 01  TASK-TABLE-SIZE             PIC S9(04) USAGE COMP.         JOBT0022
002300     88  TASK-TABLE-EMPTY                 VALUE ZERO.           JOBT0023
002400 01  TASK-TABLE-INDEX            PIC S9(04) USAGE COMP.         JOBT0024
002500 01  JOBS-READ-COUNT             PIC S9(06) USAGE COMP.         JOBT0025
002600 01  JOBS-REJECTED-COUNT         PIC S9(06) USAGE COMP.         JOBT0026
002700 01  TASKS-READ-COUNT            PIC S9(06) USAGE COMP.         JOBT0027
002800 01  TASKS-ATTACHED-COUNT        PIC S9(06) USAGE COMP.         JOBT0028
002900*----------------------------------------------------------*    JOBT0029
003000 01  JOB-TABLE.                                                  JOBT0030
003100     02  TBL-JOB-ENTRY OCCURS 1 TO 1000 TIMES                    JOBT0031
003200                       DEPENDING ON JOB-TABLE-SIZE                JOBT0032
003300                       INDEXED BY JOB-IDX.                       JOBT0033
003400         05  JOB-TITLE               PIC X(60).                 JOBT0034
003500         05  JOB-DESC                PIC X(200).                JOBT0035
003600         05  JOB-LEVEL-GROUPS.                                  JOBT0036
003700             10  LEVEL-1-CODE        PIC X(08).                 JOBT0037
003800             10  LEVEL-1-NAME        PIC X(40).                 JOBT0038
003900             10  LEVEL-2-CODE        PIC X(08).                 JOBT0039
004000             10  LEVEL-2-NAME        PIC X(40).                 JOBT0040
004100             10  LEVEL-3-CODE        PIC X(08).                 JOBT0041
004200             10  LEVEL-3-NAME        PIC X(40).                 JOBT0042
004300             10  LEVEL-4-CODE        PIC X(08).                 JOBT0043
004400             10  LEVEL-4-NAME        PIC X(40).                 JOBT0044
004500         05  JOB-LEVEL-TBL REDEFINES JOB-LEVEL-GROUPS.          JOBT0045
004600             10  JOB-LEVEL-ENTRY OCCURS 4 TIMES.                JOBT0046
004700                 15  JOB-LEVEL-CODE  PIC X(08).                 JOBT0047
004800                 15  JOB-LEVEL-NAME  PIC X(40).                 JOBT0048
004900         05  SECTOR                  PIC X(30).                 JOBT0049
005000         05  AUTO-SCORE              PIC S9(03)V9.              JOBT0050
005100         05  AUTO-SCORE-VALID        PIC X(01).                 JOBT0051
005200         05  MANUAL-SCORE            PIC S9(03)V9.              JOBT0052
005300         05  MANUAL-SCORE-VALID      PIC X(01).                 JOBT0053
005400         05  TASK-COUNT              PIC 9(03).                 JOBT0054
005500         05  FILLER                  PIC X(04) VALUE SPACES.    JOBT0055
005600*----------------------------------------------------------*    JOBT0056
005700 01  TASK-TABLE.                                                 JOBT0057
005800     02  TBL-TASK-ENTRY OCCURS 1 TO 5000 TIMES                   JOBT0058
005900                        DEPENDING ON TASK-TABLE-SIZE             JOBT0059
006000                        INDEXED BY TASK-IDX.                     JOBT0060
006100         05  TASK-JOB-TITLE          PIC X(60).                 JOBT0061
006200         05  TASK-OWNER-JOB-IDX      PIC S9(04) USAGE COMP.     JOBT0062
006300             88  TASK-OWNER-NOT-FOUND      VALUE ZERO.          JOBT0063
006400         05  TASK-NAME               PIC X(80).                 JOBT0064
006500         05  AUTO-FLAG               PIC X(15).                 JOBT0065
006600         05  IMPORTANCE-CLASS        PIC X(12).                 JOBT0066
006700         05  REASONING               PIC X(100).                JOBT0067
006800         05  REASON-COUNT            PIC 9(02).                 JOBT0068
006900         05  REASON-CODE-TABLE       PIC X(150).                JOBT0069
007000         05  REASON-CODE-OCCURS REDEFINES REASON-CODE-TABLE.    JOBT0070
007100             10  REASON-CODE OCCURS 5 TIMES                     JOBT0071
007200                             PIC X(30).                          JOBT0072
007300         05  FILLER                  PIC X(02) VALUE SPACES.    JOBT0073
