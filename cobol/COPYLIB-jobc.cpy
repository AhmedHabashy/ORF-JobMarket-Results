000100*----------------------------------------------------------*      JOBC0001
000200*  COPYBOOK:  JOBC                                          *     JOBC0002
000300*  RECORD LAYOUT FOR THE JOBS FILE (ONE JOB POSTING).        *    JOBC0003
000400*  FIXED, 495 BYTES, LEFT-JUSTIFIED/SPACE-PADDED CHAR        *    JOBC0004
000500*  FIELDS.  LOADED BY JOBLOAD AND CARRIED INTO TBL-JOB-      *    JOBC0005
000600*  ENTRY OF THE JOBT COPYBOOK FOR THE LIFE OF THE RUN.        *   JOBC0006
000700*----------------------------------------------------------*      JOBC0007
000800* 03/11/87 R.H. MATTSON   ORIGINAL LAYOUT FOR LMI-112 LOAD.       JOBC0008
000900* 08/19/91 S.K. BRENNAN   ADDED SECTOR FIELD PER REQ LMI-147.     JOBC0009
001000* 02/02/98 J.L. OKAFOR    Y2K REVIEW - NO DATE FIELDS, N/C.       JOBC0010
001050* 11/30/02 M.T. OKONKWO    ADDED TRAILING FILLER, RESERVED FOR    JOBC010A
001060*                          GROWTH PER SHOP LAYOUT STANDARD.       JOBC010B
001100*----------------------------------------------------------*      JOBC0011
001200 01  JOB-RECORD.                                                  JOBC0012
001300     05  JOB-TITLE                   PIC X(60).                   JOBC0013
001400     05  JOB-DESC                    PIC X(200).                  JOBC0014
001500* FOUR CLASSIFICATION LEVELS, BROAD TO NARROW (E.G. LEVEL 1       JOBC0015
001600* 'MANAGEMENT', DOWN TO LEVEL 4 THE ACTUAL DETAILED JOB-          JOBC0016
001700* FAMILY CODE).  CARRIED BOTH AS FLAT GROUP FIELDS AND, VIA       JOBC0017
001800* THE REDEFINES BELOW, AS AN OCCURS TABLE JOBANAL CAN INDEX.      JOBC0018
001900     05  JOB-LEVEL-GROUPS.                                        JOBC0019
002000         10  LEVEL-1-CODE            PIC X(08).                   JOBC0020
002100         10  LEVEL-1-NAME            PIC X(40).                   JOBC0021
002200         10  LEVEL-2-CODE            PIC X(08).                   JOBC0022
002300         10  LEVEL-2-NAME            PIC X(40).                   JOBC0023
002400         10  LEVEL-3-CODE            PIC X(08).                   JOBC0024
002500         10  LEVEL-3-NAME            PIC X(40).                   JOBC0025
002600         10  LEVEL-4-CODE            PIC X(08).                   JOBC0026
002700         10  LEVEL-4-NAME            PIC X(40).                   JOBC0027
002800* TABLE VIEW OF THE SAME FOUR LEVELS SO 6050-SELECT-JOB AND       JOBC0028
002900* THE CATEGORY CATALOG LOGIC IN JOBANAL CAN SUBSCRIPT BY          JOBC0029
003000* LEVEL NUMBER INSTEAD OF CODING FOUR SEPARATE IF TESTS.          JOBC0030
003100     05  JOB-LEVEL-TBL REDEFINES JOB-LEVEL-GROUPS.                JOBC0031
003200         10  JOB-LEVEL-ENTRY OCCURS 4 TIMES.                      JOBC0032
003300             15  JOB-LEVEL-CODE      PIC X(08).                   JOBC0033
003400             15  JOB-LEVEL-NAME      PIC X(40).                   JOBC0034
003500* INDUSTRY SECTOR TEXT CARRIED THROUGH FROM THE SOURCE BLS        JOBC0035
003600* EXTRACT - NOT YET USED BY ANY JOBANAL REPORT SECTION.           JOBC0036
003700     05  SECTOR                      PIC X(30).                   JOBC0037
003800* BLS-SUPPLIED AUTOMATABILITY SCORE, ONE DECIMAL, SIGNED.         JOBC0038
003900* AUTO-SCORE-VALID BELOW REFLECTS WHETHER THE SOURCE EXTRACT      JOBC0039
004000* CARRIED A NUMERIC VALUE HERE - SEE 2100-VALIDATE-JOB-           JOBC0040
004100* RECORD IN JOBLOAD, WHICH REJECTS THE JOB IF NOT.                JOBC0041
004200     05  AUTO-SCORE                  PIC S9(03)V9.                JOBC0042
004300     05  AUTO-SCORE-VALID            PIC X(01).                   JOBC0043
004400         88  AUTO-SCORE-IS-NUMERIC           VALUE 'Y'.           JOBC0044
004500     05  MANUAL-SCORE                PIC S9(03)V9.                JOBC0045
004600     05  MANUAL-SCORE-VALID          PIC X(01).                   JOBC0046
004700         88  MANUAL-SCORE-IS-NUMERIC         VALUE 'Y'.           JOBC0047
004800* DECLARED TASK COUNT FROM THE SOURCE EXTRACT.  USED ONLY AS      JOBC0048
004900* A QUICK ZERO/NON-ZERO GATE - JOBANAL NEVER TRUSTS THIS AS       JOBC0049
005000* THE REAL ATTACHED-TASK COUNT, SINCE THE TASKS FILE IS           JOBC0050
005100* MATCHED BY TITLE SEARCH AND NEED NOT TIE OUT EXACTLY.           JOBC0051
005200     05  TASK-COUNT                  PIC 9(03).                   JOBC0052
005250     05  FILLER                      PIC X(05) VALUE SPACES.      JOBC052A
