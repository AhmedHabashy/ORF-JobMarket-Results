000100***************************************************************** JLOD0001
000200* PROGRAM NAME:    JOBLOAD                                      * JLOD0002
000300* ORIGINAL AUTHOR: R.H. MATTSON                                 * JLOD0003
000400*                                                                *JLOD0004
000500* MAINTENANCE LOG                                                *JLOD0005
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *JLOD0006
000700* --------- ------------  ---------------------------------------*JLOD0007
000800* 03/11/87  R.H. MATTSON  CREATED FOR LMI-112, JOB POSTING  LMI112JLOD0008
000900*                         AUTOMATABILITY LOAD.              LMI112JLOD0009
001000* 08/19/91  S.K. BRENNAN  ADDED TASKS FILE AND TASK-TABLE   LMI147JLOD0010
001100*                         ATTACHMENT BY OWNER SEARCH PER    LMI147JLOD0011
001200*                         REQ LMI-147.                     LMI147 JLOD0012
001300* 04/14/94  S.K. BRENNAN  RAISED TASK TABLE CAPACITY TO     LMI162JLOD0013
001400*                         5000 AND REASON CODE TABLE TO 5   LMI162JLOD0014
001500*                         ENTRIES PER REQ LMI-162.          LMI162JLOD0015
001600* 02/02/98  J.L. OKAFOR   Y2K REVIEW - PROGRAM HAS NO DATE        JLOD0016
001700*                         FIELDS OR DATE ARITHMETIC, NO           JLOD0017
001800*                         CHANGE REQUIRED.                        JLOD0018
001900* 11/06/03  T.W. DELACRUZ REJECTED-RECORD COUNT WAS NOT    LMI188 JLOD0019
002000*                         RESET ON RERUN WITHIN SAME JOB   LMI188 JLOD0020
002100*                         STEP - ADDED EXPLICIT ZEROIZE IN LMI188 JLOD0021
002200*                         1000-INITIALIZATION.              LMI188JLOD0022
002300*                                                                *JLOD0023
002400* REMARKS.  THIS PROGRAM IS CALLED BY JOBANAL.  IT NEVER PRINTS  *JLOD0024
002500*           A REPORT AND NEVER UPDATES THE JOBS OR TASKS FILES - *JLOD0025
002600*           IT ONLY STACKS VALID JOB RECORDS AND THEIR ATTACHED  *JLOD0026
002700*           TASK RECORDS INTO THE TABLES PASSED BY JOBANAL.      *JLOD0027
002800***************************************************************** JLOD0028
002900 IDENTIFICATION DIVISION.                                         JLOD0029
003000 PROGRAM-ID.     JOBLOAD.                                         JLOD0030
003100 AUTHOR.         R.H. MATTSON.                                    JLOD0031
003200 INSTALLATION.   STATE LABOR MARKET INFORMATION DIVISION.         JLOD0032
003300 DATE-WRITTEN.   03/11/87.                                        JLOD0033
003400 DATE-COMPILED.                                                   JLOD0034
003500 SECURITY.       NON-CONFIDENTIAL.                                JLOD0035
003600***************************************************************** JLOD0036
003700 ENVIRONMENT DIVISION.                                            JLOD0037
003800*---------------------------------------------------------------* JLOD0038
003900 CONFIGURATION SECTION.                                           JLOD0039
004000*---------------------------------------------------------------* JLOD0040
004100 SOURCE-COMPUTER.  IBM-3081.                                      JLOD0041
004200 OBJECT-COMPUTER.  IBM-3081.                                      JLOD0042
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            JLOD0043
004400*---------------------------------------------------------------* JLOD0044
004500 INPUT-OUTPUT SECTION.                                            JLOD0045
004600*---------------------------------------------------------------* JLOD0046
004700 FILE-CONTROL.                                                    JLOD0047
004800     SELECT JOBS-FILE ASSIGN TO JOBDD                             JLOD0048
004900         ORGANIZATION IS SEQUENTIAL                               JLOD0049
005000         ACCESS MODE  IS SEQUENTIAL                               JLOD0050
005100         FILE STATUS  IS JOBS-FILE-STATUS.                        JLOD0051
005200*                                                                 JLOD0052
005300     SELECT TASKS-FILE ASSIGN TO TSKDD                            JLOD0053
005400         ORGANIZATION IS SEQUENTIAL                               JLOD0054
005500         ACCESS MODE  IS SEQUENTIAL                               JLOD0055
005600         FILE STATUS  IS TASKS-FILE-STATUS.                       JLOD0056
005700***************************************************************** JLOD0057
005800 DATA DIVISION.                                                   JLOD0058
005900*---------------------------------------------------------------* JLOD0059
006000 FILE SECTION.                                                    JLOD0060
006100*---------------------------------------------------------------* JLOD0061
006200 FD  JOBS-FILE                                                    JLOD0062
006300     RECORDING MODE IS F                                          JLOD0063
006400     LABEL RECORDS ARE STANDARD                                   JLOD0064
006500     DATA RECORD IS JOB-RECORD.                                   JLOD0065
006600     COPY JOBC.                                                   JLOD0066
006700*---------------------------------------------------------------* JLOD0067
006800 FD  TASKS-FILE                                                   JLOD0068
006900     RECORDING MODE IS F                                          JLOD0069
007000     LABEL RECORDS ARE STANDARD                                   JLOD0070
007100     DATA RECORD IS TASK-RECORD.                                  JLOD0071
007200     COPY TASKC.                                                  JLOD0072
007300*---------------------------------------------------------------* JLOD0073
007400 WORKING-STORAGE SECTION.                                         JLOD0074
007500*---------------------------------------------------------------* JLOD0075
007510* THE TWO END-OF-FILE FLAGS BELOW ARE DECLARED 77-LEVEL, NOT      JLOD075A
007520* FOLDED INTO THE SWITCH GROUP BELOW, BECAUSE EACH ONE DRIVES     JLOD075B
007530* ITS OWN READ LOOP IN 1000-INITIALIZATION AND NOTHING ELSE       JLOD075C
007540* EVER NEEDS THEM AS A GROUP.                                     JLOD075D
007550 77  JOBS-EOF-SW                 PIC X(01) VALUE 'N'.             JLOD075E
007560     88  JOBS-EOF                          VALUE 'Y'.             JLOD075F
007570 77  TASKS-EOF-SW                PIC X(01) VALUE 'N'.             JLOD075G
007580     88  TASKS-EOF                         VALUE 'Y'.             JLOD075H
007590*---------------------------------------------------------------* JLOD075I
007600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 JLOD0076
007700     05  JOBS-FILE-STATUS            PIC X(02) VALUE SPACES.      JLOD0077
007800         88  JOBS-FILE-OK                      VALUE '00'.        JLOD0078
007900     05  TASKS-FILE-STATUS           PIC X(02) VALUE SPACES.      JLOD0079
008000         88  TASKS-FILE-OK                     VALUE '00'.        JLOD0080
008500     05  JOB-RECORD-VALID-SW         PIC X(01) VALUE 'N'.         JLOD0085
008600         88  JOB-RECORD-VALID                  VALUE 'Y'.         JLOD0086
008700     05  FILE-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.         JLOD0087
008800         88  FILE-OPEN-ERROR                   VALUE 'Y'.         JLOD0088
008900     05  WS-FOUND-JOB-IDX            PIC S9(04) USAGE COMP.       JLOD0089
009000         88  TASK-OWNER-NOT-FOUND-WS           VALUE ZERO.        JLOD0090
009200*---------------------------------------------------------------* JLOD0092
009300 01  ERROR-DISPLAY-LINE.                                          JLOD0093
009400     05  FILLER          PIC X(23) VALUE ' *** ERROR DURING FILE '.
009500     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.       JLOD0094
009600     05  FILLER          PIC X(08) VALUE ' ACTION '.              JLOD0095
009700     05  DL-FILE-NAME                PIC X(10) VALUE SPACE.       JLOD0096
009800     05  FILLER          PIC X(16) VALUE '- FILE STATUS : '.      JLOD0097
009900     05  DL-FILE-STATUS              PIC X(02) VALUE SPACE.       JLOD0098
010000     05  FILLER          PIC X(05) VALUE ' *** '.                 JLOD0099
010100*---------------------------------------------------------------* JLOD0100
010200 LINKAGE SECTION.                                                 JLOD0101
010300     COPY JOBT.                                                   JLOD0102
010400***************************************************************** JLOD0103
010500 PROCEDURE DIVISION USING JOB-TABLE-SIZE, JOB-TABLE-INDEX,        JLOD0104
010600     TASK-TABLE-SIZE, TASK-TABLE-INDEX,                           JLOD0105
010700     JOBS-READ-COUNT, JOBS-REJECTED-COUNT,                        JLOD0106
010800     TASKS-READ-COUNT, TASKS-ATTACHED-COUNT,                      JLOD0107
010900     JOB-TABLE, TASK-TABLE.                                       JLOD0108
011000*---------------------------------------------------------------* JLOD0109
011100 0000-MAIN-ROUTINE.                                               JLOD0110
011200*---------------------------------------------------------------* JLOD0111
011300     PERFORM 1000-INITIALIZATION.                                 JLOD0112
011400     IF NOT FILE-OPEN-ERROR                                       JLOD0113
011500         PERFORM 2000-LOAD-JOB-FILE THRU 2000-EXIT                JLOD0114
011600             UNTIL JOBS-EOF                                       JLOD0115
011700         PERFORM 3000-LOAD-TASK-FILE THRU 3000-EXIT               JLOD0116
011800             UNTIL TASKS-EOF                                      JLOD0117
011900         PERFORM 4000-CLOSE-FILES                                 JLOD0118
012000     END-IF.                                                      JLOD0119
012100     GOBACK.                                                      JLOD0120
012200*---------------------------------------------------------------* JLOD0121
012300 1000-INITIALIZATION.                                             JLOD0122
012400*---------------------------------------------------------------* JLOD0123
012500                                                         LMI188   JLOD0124
012600     MOVE ZERO TO JOB-TABLE-SIZE TASK-TABLE-SIZE             LMI188
012700                  JOBS-READ-COUNT JOBS-REJECTED-COUNT        LMI188
012800                  TASKS-READ-COUNT TASKS-ATTACHED-COUNT.     LMI188
012900     OPEN INPUT JOBS-FILE.                                        JLOD0125
013000     IF NOT JOBS-FILE-OK                                          JLOD0126
013100         SET FILE-OPEN-ERROR TO TRUE                              JLOD0127
013200         MOVE 'OPEN'      TO DL-ERROR-REASON                      JLOD0128
013300         MOVE 'JOBS-FILE' TO DL-FILE-NAME                         JLOD0129
013400         MOVE JOBS-FILE-STATUS TO DL-FILE-STATUS                  JLOD0130
013500         DISPLAY ERROR-DISPLAY-LINE                               JLOD0131
013600     END-IF.                                                      JLOD0132
013700     OPEN INPUT TASKS-FILE.                                       JLOD0133
013800     IF NOT TASKS-FILE-OK                                         JLOD0134
013900         SET FILE-OPEN-ERROR TO TRUE                              JLOD0135
014000         MOVE 'OPEN'       TO DL-ERROR-REASON                     JLOD0136
014100         MOVE 'TASKS-FILE' TO DL-FILE-NAME                        JLOD0137
014200         MOVE TASKS-FILE-STATUS TO DL-FILE-STATUS                 JLOD0138
014300         DISPLAY ERROR-DISPLAY-LINE                               JLOD0139
014400     END-IF.                                                      JLOD0140
014500     IF NOT FILE-OPEN-ERROR                                       JLOD0141
014600         PERFORM 8000-READ-JOB-RECORD                             JLOD0142
014700         PERFORM 8100-READ-TASK-RECORD                            JLOD0143
014800     END-IF.                                                      JLOD0144
014900*---------------------------------------------------------------* JLOD0145
015000 2000-LOAD-JOB-FILE.                                              JLOD0146
015100*---------------------------------------------------------------* JLOD0147
015200     ADD 1 TO JOBS-READ-COUNT.                                    JLOD0148
015300     PERFORM 2100-VALIDATE-JOB-RECORD.                            JLOD0149
015400     IF JOB-RECORD-VALID                                          JLOD0150
015500         ADD 1 TO JOB-TABLE-SIZE                                  JLOD0151
015600         SET JOB-IDX TO JOB-TABLE-SIZE                            JLOD0152
015700         PERFORM 2200-MOVE-JOB-TO-TABLE                           JLOD0153
015800     ELSE                                                         JLOD0154
015900         ADD 1 TO JOBS-REJECTED-COUNT                             JLOD0155
016000     END-IF.                                                      JLOD0156
016100     PERFORM 8000-READ-JOB-RECORD.                                JLOD0157
016200 2000-EXIT.                                                       JLOD0158
016300     EXIT.                                                        JLOD0159
016400*---------------------------------------------------------------* JLOD0160
016500 2100-VALIDATE-JOB-RECORD.                                        JLOD0161
016600*---------------------------------------------------------------* JLOD0162
016700     MOVE 'N' TO JOB-RECORD-VALID-SW.                             JLOD0163
016800     IF AUTO-SCORE-VALID OF JOB-RECORD   = 'Y' AND                JLOD0164
016900        MANUAL-SCORE-VALID OF JOB-RECORD = 'Y'                    JLOD0165
017000         SET JOB-RECORD-VALID TO TRUE                             JLOD0166
017100     END-IF.                                                      JLOD0167
017200*---------------------------------------------------------------* JLOD0168
017300 2200-MOVE-JOB-TO-TABLE.                                          JLOD0169
017400*---------------------------------------------------------------* JLOD0170
017500     MOVE JOB-TITLE OF JOB-RECORD                                 JLOD0171
017600         TO JOB-TITLE OF TBL-JOB-ENTRY (JOB-IDX).                 JLOD0172
017700     MOVE JOB-DESC OF JOB-RECORD                                  JLOD0173
017800         TO JOB-DESC OF TBL-JOB-ENTRY (JOB-IDX).                  JLOD0174
017900     MOVE JOB-LEVEL-GROUPS OF JOB-RECORD                          JLOD0175
018000         TO JOB-LEVEL-GROUPS OF TBL-JOB-ENTRY (JOB-IDX).          JLOD0176
018100     MOVE SECTOR OF JOB-RECORD                                    JLOD0177
018200         TO SECTOR OF TBL-JOB-ENTRY (JOB-IDX).                    JLOD0178
018300     MOVE AUTO-SCORE OF JOB-RECORD                                JLOD0179
018400         TO AUTO-SCORE OF TBL-JOB-ENTRY (JOB-IDX).                JLOD0180
018500     MOVE AUTO-SCORE-VALID OF JOB-RECORD                          JLOD0181
018600         TO AUTO-SCORE-VALID OF TBL-JOB-ENTRY (JOB-IDX).          JLOD0182
018700     MOVE MANUAL-SCORE OF JOB-RECORD                              JLOD0183
018800         TO MANUAL-SCORE OF TBL-JOB-ENTRY (JOB-IDX).              JLOD0184
018900     MOVE MANUAL-SCORE-VALID OF JOB-RECORD                        JLOD0185
019000         TO MANUAL-SCORE-VALID OF TBL-JOB-ENTRY (JOB-IDX).        JLOD0186
019100     MOVE TASK-COUNT OF JOB-RECORD                                JLOD0187
019200         TO TASK-COUNT OF TBL-JOB-ENTRY (JOB-IDX).                JLOD0188
019300*---------------------------------------------------------------* JLOD0189
019400 3000-LOAD-TASK-FILE.                                             JLOD0190
019500*---------------------------------------------------------------* JLOD0191
019600     ADD 1 TO TASKS-READ-COUNT.                                   JLOD0192
019700     PERFORM 3100-FIND-OWNING-JOB.                                JLOD0193
019800     IF NOT TASK-OWNER-NOT-FOUND-WS                               JLOD0194
019900         ADD 1 TO TASK-TABLE-SIZE                                 JLOD0195
020000         SET TASK-IDX TO TASK-TABLE-SIZE                          JLOD0196
020100         PERFORM 3200-MOVE-TASK-TO-TABLE                          JLOD0197
020200         ADD 1 TO TASKS-ATTACHED-COUNT                            JLOD0198
020300     END-IF.                                                      JLOD0199
020400     PERFORM 8100-READ-TASK-RECORD.                               JLOD0200
020500 3000-EXIT.                                                       JLOD0201
020600     EXIT.                                                        JLOD0202
020700*---------------------------------------------------------------* JLOD0203
020800 3100-FIND-OWNING-JOB.                                            JLOD0204
020900*---------------------------------------------------------------* JLOD0205
021000     MOVE ZERO TO WS-FOUND-JOB-IDX.                               JLOD0206
021100     IF JOB-TABLE-SIZE > ZERO                                     JLOD0207
021200         SET JOB-IDX TO 1                                         JLOD0208
021300         SEARCH TBL-JOB-ENTRY                                     JLOD0209
021400             AT END                                               JLOD0210
021500                 MOVE ZERO TO WS-FOUND-JOB-IDX                    JLOD0211
021600             WHEN JOB-TITLE OF TBL-JOB-ENTRY (JOB-IDX)            JLOD0212
021700                      = TASK-JOB-TITLE OF TASK-RECORD             JLOD0213
021800                 SET WS-FOUND-JOB-IDX TO JOB-IDX                  JLOD0214
021900         END-SEARCH                                               JLOD0215
022000     END-IF.                                                      JLOD0216
022100*---------------------------------------------------------------* JLOD0217
022200 3200-MOVE-TASK-TO-TABLE.                                         JLOD0218
022300*---------------------------------------------------------------* JLOD0219
022400     MOVE TASK-JOB-TITLE OF TASK-RECORD                           JLOD0220
022500         TO TASK-JOB-TITLE OF TBL-TASK-ENTRY (TASK-IDX).          JLOD0221
022600     MOVE WS-FOUND-JOB-IDX                                        JLOD0222
022700         TO TASK-OWNER-JOB-IDX OF TBL-TASK-ENTRY (TASK-IDX).      JLOD0223
022800     MOVE TASK-NAME OF TASK-RECORD                                JLOD0224
022900         TO TASK-NAME OF TBL-TASK-ENTRY (TASK-IDX).               JLOD0225
023000     MOVE AUTO-FLAG OF TASK-RECORD                                JLOD0226
023100         TO AUTO-FLAG OF TBL-TASK-ENTRY (TASK-IDX).               JLOD0227
023200     MOVE IMPORTANCE-CLASS OF TASK-RECORD                         JLOD0228
023300         TO IMPORTANCE-CLASS OF TBL-TASK-ENTRY (TASK-IDX).        JLOD0229
023400     MOVE REASONING OF TASK-RECORD                                JLOD0230
023500         TO REASONING OF TBL-TASK-ENTRY (TASK-IDX).               JLOD0231
023600     MOVE REASON-COUNT OF TASK-RECORD                             JLOD0232
023700         TO REASON-COUNT OF TBL-TASK-ENTRY (TASK-IDX).            JLOD0233
023800     MOVE REASON-CODE-TABLE OF TASK-RECORD                        JLOD0234
023900         TO REASON-CODE-TABLE OF TBL-TASK-ENTRY (TASK-IDX).       JLOD0235
024000*---------------------------------------------------------------* JLOD0236
024100 4000-CLOSE-FILES.                                                JLOD0237
024200*---------------------------------------------------------------* JLOD0238
024300     CLOSE JOBS-FILE TASKS-FILE.                                  JLOD0239
024400*---------------------------------------------------------------* JLOD0240
024500 8000-READ-JOB-RECORD.                                            JLOD0241
024600*---------------------------------------------------------------* JLOD0242
024700     READ JOBS-FILE                                               JLOD0243
024800         AT END SET JOBS-EOF TO TRUE                              JLOD0244
024900     END-READ.                                                    JLOD0245
025000*---------------------------------------------------------------* JLOD0246
025100 8100-READ-TASK-RECORD.                                           JLOD0247
025200*---------------------------------------------------------------* JLOD0248
025300     READ TASKS-FILE                                              JLOD0249
025400         AT END SET TASKS-EOF TO TRUE                             JLOD0250
025500     END-READ.                                                    JLOD0251
