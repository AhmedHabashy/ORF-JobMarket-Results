000100***************************************************************** JANL0001
000200* PROGRAM NAME:    JOBANAL                                      * JANL0002
000300* ORIGINAL AUTHOR: R.H. MATTSON                                 * JANL0003
000400*                                                                *JANL0004
000500* MAINTENANCE LOG                                                *JANL0005
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *JANL0006
000700* --------- ------------  ---------------------------------------*JANL0007
000800* 03/11/87  R.H. MATTSON  CREATED FOR LMI-112, JOB POSTING  LMI112JANL0008
000900*                         AUTOMATABILITY ANALYSIS REPORT.  LMI112 JANL0009
001000* 08/19/91  S.K. BRENNAN  ADDED TASK ANALYSIS AND          LMI147 JANL0010
001100*                         AUTOMATION MATRIX SECTIONS AND   LMI147 JANL0011
001200*                         CATEGORY/LEVEL FILTER PARAMETERS LMI147 JANL0012
001300*                         PER REQ LMI-147.                 LMI147 JANL0013
001400* 04/14/94  S.K. BRENNAN  ADDED JOB DETAIL SECTION AND     LMI162 JANL0014
001500*                         OPTIONAL TITLE PARAMETER PER      LMI162JANL0015
001600*                         REQ LMI-162.                      LMI162JANL0016
001700* 02/02/98  J.L. OKAFOR   Y2K REVIEW - WIDENED WS-RUN-DATE        JANL0017
001800*                         YEAR FIELD TO FOUR DIGITS FOR THE       JANL0018
001900*                         TOP-OF-PAGE HEADING.                    JANL0019
002000* 11/06/03  T.W. DELACRUZ CORRECTED AUTOMATION MATRIX       LMI191JANL0020
002100*                         QUADRANT TEST - A 50.0 PRIMARY %  LMI191JANL0021
002200*                         WAS FALLING INTO THE WRONG        LMI191JANL0022
002300*                         QUADRANT.  TIE GOES TO THE HIGH   LMI191JANL0023
002400*                         SIDE OF BOTH AXES PER ANALYST.    LMI191JANL0024
002500*                                                                *JANL0025
002600* REMARKS.  THIS PROGRAM CALLS JOBLOAD TO BUILD THE JOB AND TASK  *
002700*           TABLES, THEN PRINTS EVERY SECTION OF THE ANALYSIS    *JANL0026
002800*           REPORT OFF THOSE TABLES.  CATEGORY, LEVEL AND JOB    *JANL0027
002900*           TITLE PARAMETERS ARE ACCEPTED FROM THE CONSOLE THE   *JANL0028
003000*           SAME WAY THIS SHOP HAS ALWAYS TAKEN A PARM SWITCH.   *JANL0029
003100***************************************************************** JANL0030
003200 IDENTIFICATION DIVISION.                                         JANL0031
003300 PROGRAM-ID.     JOBANAL.                                         JANL0032
003400 AUTHOR.         R.H. MATTSON.                                    JANL0033
003500 INSTALLATION.   STATE LABOR MARKET INFORMATION DIVISION.         JANL0034
003600 DATE-WRITTEN.   03/11/87.                                        JANL0035
003700 DATE-COMPILED.                                                   JANL0036
003800 SECURITY.       NON-CONFIDENTIAL.                                JANL0037
003900***************************************************************** JANL0038
004000 ENVIRONMENT DIVISION.                                            JANL0039
004100*---------------------------------------------------------------* JANL0040
004200 CONFIGURATION SECTION.                                           JANL0041
004300*---------------------------------------------------------------* JANL0042
004400 SOURCE-COMPUTER.  IBM-3081.                                      JANL0043
004500 OBJECT-COMPUTER.  IBM-3081.                                      JANL0044
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            JANL0045
004700*---------------------------------------------------------------* JANL0046
004800 INPUT-OUTPUT SECTION.                                            JANL0047
004900*---------------------------------------------------------------* JANL0048
005000 FILE-CONTROL.                                                    JANL0049
005100     SELECT REPORT-FILE ASSIGN TO RPTDD                           JANL0050
005200         ORGANIZATION IS SEQUENTIAL.                              JANL0051
005300***************************************************************** JANL0052
005400 DATA DIVISION.                                                   JANL0053
005500*---------------------------------------------------------------* JANL0054
005600 FILE SECTION.                                                    JANL0055
005700*---------------------------------------------------------------* JANL0056
005800 FD  REPORT-FILE                                                  JANL0057
005900     RECORDING MODE IS F                                          JANL0058
006000     LABEL RECORDS ARE STANDARD                                   JANL0059
006100     DATA RECORD IS PRINT-LINE.                                   JANL0060
006200 01  PRINT-LINE                      PIC X(132).                  JANL0061
006300*---------------------------------------------------------------* JANL0062
006400 WORKING-STORAGE SECTION.                                         JANL0063
006500*---------------------------------------------------------------* JANL0064
006600     COPY JOBT.                                                   JANL0065
006700     COPY JOBFORM.                                                JANL0066
006800*---------------------------------------------------------------* JANL0067
006900 77  WS-CURRENT-PRINT-LINE           PIC X(132).                  JANL0068
007000 01  WS-PRINT-CONTROL.                                            JANL0069
007100     05  WS-LINE-COUNT               PIC S9(03) USAGE COMP.       JANL0070
007200     05  WS-LINES-ON-PAGE            PIC S9(03) USAGE COMP        JANL0071
007300                                      VALUE +50.                  JANL0072
007400     05  WS-PAGE-COUNT               PIC S9(03) USAGE COMP        JANL0073
007500                                      VALUE ZERO.                 JANL0074
007600     05  WS-FIRST-PAGE-SW            PIC X(01) VALUE 'Y'.         JANL0075
007700         88  WS-FIRST-PAGE                     VALUE 'Y'.         JANL0076
007800*---------------------------------------------------------------* JANL0077
007900 01  WS-RUN-DATE-FIELDS.                                          JANL0078
008000     05  WS-RUN-DATE                 PIC 9(06).                   JANL0079
008100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     JANL0080
008200         10  WS-RD-YY                PIC 9(02).                   JANL0081
008300         10  WS-RD-MM                PIC 9(02).                   JANL0082
008400         10  WS-RD-DD                PIC 9(02).                   JANL0083
008500     05  WS-RUN-DATE-CENTURY         PIC 9(02) VALUE 19.          JANL0084
008600     05  WS-RUN-DATE-DISPLAY.                                     JANL0085
008700         10  FILLER                  PIC X(01) VALUE SPACE.       JANL0086
008800         10  WS-RDD-MM               PIC 9(02).                   JANL0087
008900         10  FILLER                  PIC X(01) VALUE '/'.         JANL0088
009000         10  WS-RDD-DD               PIC 9(02).                   JANL0089
009100         10  FILLER                  PIC X(01) VALUE '/'.         JANL0090
009200         10  WS-RDD-CC               PIC 9(02).                   JANL0091
009300         10  WS-RDD-YY               PIC 9(02).                   JANL0092
009400*---------------------------------------------------------------* JANL0093
009500 01  WS-FILTER-PARAMETERS.                                        JANL0094
009600     05  WS-FILTER-CATEGORY          PIC X(40) VALUE SPACES.      JANL0095
009700     05  WS-FILTER-LEVEL-IN          PIC 9(01) VALUE ZERO.        JANL0096
009800     05  WS-FILTER-LEVEL-SUB         PIC S9(04) USAGE COMP.       JANL0097
009900     05  WS-DETAIL-JOB-TITLE         PIC X(60) VALUE SPACES.      JANL0098
010000*---------------------------------------------------------------* JANL0099
010100 77  WS-SELECTION-SW                 PIC X(01) VALUE 'N'.         JANL0100
010200     88  JOB-IS-SELECTED                       VALUE 'Y'.         JANL0101
010300*---------------------------------------------------------------* JANL0102
010400 01  WS-DATASET-STATS-FIELDS.                                     JANL0103
010500     05  WS-DS-TOTAL-JOBS            PIC S9(06) USAGE COMP.       JANL0104
010600     05  WS-DS-DISTINCT-L4           PIC S9(04) USAGE COMP.       JANL0105
010700     05  WS-DS-DISTINCT-SECTOR       PIC S9(04) USAGE COMP.       JANL0106
010800     05  WS-DS-SUM-AUTO              PIC S9(07)V99 USAGE COMP.    JANL0107
010900     05  WS-DS-SUM-MANUAL            PIC S9(07)V99 USAGE COMP.    JANL0108
011200     05  WS-DS-AVG-AUTO-R            PIC ZZ9.9.                   JANL0111
011300     05  WS-DS-AVG-MANUAL-R          PIC ZZ9.9.                   JANL0112
011400*---------------------------------------------------------------* JANL0113
011500 01  WS-GENERIC-DISTINCT-TABLE.                                   JANL0114
011600     05  WS-DISTINCT-NEW-VALUE       PIC X(40) VALUE SPACES.      JANL0115
011700     05  WS-DISTINCT-COUNT           PIC S9(04) USAGE COMP.       JANL0116
011800     05  WS-DISTINCT-ENTRY OCCURS 1000 TIMES                      JANL0117
011900                          INDEXED BY WS-DISTINCT-IDX              JANL0118
012000                          PIC X(40).                              JANL0119
012100*---------------------------------------------------------------* JANL0120
012200 01  WS-LEVEL-CATALOG-FIELDS.                                     JANL0121
012300     05  WS-LVL-SUB                  PIC S9(04) USAGE COMP.       JANL0122
012400     05  WS-LVL-DISTINCT-COUNT       PIC S9(04) USAGE COMP.       JANL0123
012500*---------------------------------------------------------------* JANL0124
012600 01  WS-CATEGORY-TABLE.                                           JANL0125
012700     05  WS-CAT-TABLE-SIZE           PIC S9(04) USAGE COMP.       JANL0126
012800     05  WS-CAT-ENTRY OCCURS 1000 TIMES                           JANL0127
012900                     INDEXED BY WS-CAT-IDX WS-CAT-IDX2.           JANL0128
013000         10  WS-CAT-NAME             PIC X(40).                   JANL0129
013100         10  WS-CAT-CODE             PIC X(08).                   JANL0130
013200         10  WS-CAT-JOB-COUNT        PIC S9(06) USAGE COMP.       JANL0131
013300         10  WS-CAT-SUM-AUTO         PIC S9(07)V99 USAGE COMP.    JANL0132
013400         10  WS-CAT-TOTAL-TASKS      PIC S9(06) USAGE COMP.       JANL0133
013500         10  WS-CAT-PRIMARY-TASKS    PIC S9(06) USAGE COMP.       JANL0134
013600         10  WS-CAT-AUTO-TASKS       PIC S9(06) USAGE COMP.       JANL0135
013700         10  WS-CAT-PRIMARY-AUTO     PIC S9(06) USAGE COMP.       JANL0136
013800         10  WS-CAT-OVERALL-PCT      PIC S9(03)V99 USAGE COMP.    JANL0137
013900         10  WS-CAT-PRIMARY-PCT      PIC S9(03)V99 USAGE COMP.    JANL0138
014000         10  WS-CAT-QUADRANT         PIC X(12).                   JANL0139
014100     05  WS-CAT-SWAP-ENTRY.                                       JANL0140
014200         10  FILLER                  PIC X(40).                   JANL0141
014300         10  FILLER                  PIC X(08).                   JANL0142
014400         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0143
014500         10  FILLER                  PIC S9(07)V99 USAGE COMP.    JANL0144
014600         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0145
014700         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0146
014800         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0147
014900         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0148
015000         10  FILLER                  PIC S9(03)V99 USAGE COMP.    JANL0149
015100         10  FILLER                  PIC S9(03)V99 USAGE COMP.    JANL0150
015200         10  FILLER                  PIC X(12).                   JANL0151
015300*---------------------------------------------------------------* JANL0152
015400 01  WS-RISK-DISTRIBUTION-FIELDS.                                 JANL0153
015500     05  WS-RISK-LOW-COUNT           PIC S9(06) USAGE COMP.       JANL0154
015600     05  WS-RISK-MEDIUM-COUNT        PIC S9(06) USAGE COMP.       JANL0155
015700     05  WS-RISK-HIGH-COUNT          PIC S9(06) USAGE COMP.       JANL0156
015800     05  WS-RISK-TOTAL-COUNT         PIC S9(06) USAGE COMP.       JANL0157
015900*---------------------------------------------------------------* JANL0158
016000 01  WS-SELECTION-STATS-FIELDS.                                   JANL0159
016100     05  WS-SEL-TOTAL-JOBS           PIC S9(06) USAGE COMP.       JANL0160
016200     05  WS-SEL-SUM-AUTO             PIC S9(07)V99 USAGE COMP.    JANL0161
016300     05  WS-SEL-SUM-MANUAL           PIC S9(07)V99 USAGE COMP.    JANL0162
016400     05  WS-SEL-AVG-AUTO-R           PIC ZZ9.9.                   JANL0163
016500     05  WS-SEL-AVG-MANUAL-R         PIC ZZ9.9.                   JANL0164
016600*---------------------------------------------------------------* JANL0165
016700 01  WS-JOB-DETAIL-FIELDS.                                        JANL0166
016800     05  WS-JOB-FOUND-IDX            PIC S9(04) USAGE COMP.       JANL0167
016900         88  WS-JOB-NOT-FOUND                   VALUE ZERO.       JANL0168
017000     05  WS-JDT-IMPORTANCE-DISP      PIC X(14).                   JANL0169
017100     05  WS-JDT-REASONING-DISP       PIC X(100).                  JANL0170
017200*---------------------------------------------------------------* JANL0171
017300 01  WS-TASK-ANALYSIS-FIELDS.                                     JANL0172
017400     05  WS-TA-TOTAL-TASKS           PIC S9(06) USAGE COMP.       JANL0173
017500     05  WS-TA-TOTAL-JOBS            PIC S9(06) USAGE COMP.       JANL0174
017600     05  WS-TA-AUTOMATABLE-COUNT     PIC S9(06) USAGE COMP.       JANL0175
017700     05  WS-TA-NON-AUTO-COUNT        PIC S9(06) USAGE COMP.       JANL0176
017800     05  WS-TA-PRIMARY-COUNT         PIC S9(06) USAGE COMP.       JANL0177
017900     05  WS-TA-SECONDARY-COUNT       PIC S9(06) USAGE COMP.       JANL0178
018000     05  WS-TA-ANCILLARY-COUNT       PIC S9(06) USAGE COMP.       JANL0179
018100     05  WS-TA-PRIMARY-AUTO          PIC S9(06) USAGE COMP.       JANL0180
018200     05  WS-TA-SECONDARY-AUTO        PIC S9(06) USAGE COMP.       JANL0181
018300     05  WS-TA-ANCILLARY-AUTO        PIC S9(06) USAGE COMP.       JANL0182
018400     05  WS-TA-PRIMARY-PCT           PIC ZZ9.9.                   JANL0183
018500     05  WS-TA-SECONDARY-PCT         PIC ZZ9.9.                   JANL0184
018600     05  WS-TA-ANCILLARY-PCT         PIC ZZ9.9.                   JANL0185
018700     05  WS-TA-IMPORTANCE-UC         PIC X(12).                   JANL0186
018800     05  WS-TA-TASK-AUTO-SW          PIC X(01).                   JANL0187
018900         88  WS-TA-TASK-IS-AUTO              VALUE 'Y'.           JANL0188
019000*---------------------------------------------------------------* JANL0189
019100 01  WS-REASON-TABLE.                                             JANL0190
019200     05  WS-RSN-DRIVER-SIZE          PIC S9(04) USAGE COMP.       JANL0191
019300     05  WS-RSN-DRIVER-ENTRY OCCURS 150 TIMES                     JANL0192
019400                   INDEXED BY WS-RSN-DRIVER-IDX WS-RSN-DRV-IDX2.  JANL0193
019500         10  WS-RSN-DRIVER-CODE      PIC X(30).                   JANL0194
019600         10  WS-RSN-DRIVER-COUNT     PIC S9(06) USAGE COMP.       JANL0195
019700     05  WS-RSN-BARRIER-SIZE         PIC S9(04) USAGE COMP.       JANL0196
019800     05  WS-RSN-BARRIER-ENTRY OCCURS 150 TIMES                    JANL0197
019900                   INDEXED BY WS-RSN-BARRIER-IDX WS-RSN-BAR-IDX2. JANL0198
020000         10  WS-RSN-BARRIER-CODE     PIC X(30).                   JANL0199
020100         10  WS-RSN-BARRIER-COUNT    PIC S9(06) USAGE COMP.       JANL0200
020200     05  WS-RSN-SWAP-ENTRY.                                       JANL0201
020300         10  FILLER                  PIC X(30).                   JANL0202
020400         10  FILLER                  PIC S9(06) USAGE COMP.       JANL0203
020500*---------------------------------------------------------------* JANL0204
020600 01  WS-TITLE-CASE-FIELDS.                                        JANL0205
020700     05  WS-TC-RAW-CODE              PIC X(30).                   JANL0206
020800     05  WS-TC-DISPLAY-CODE          PIC X(30).                   JANL0207
020900     05  WS-TC-CHAR-TABLE REDEFINES WS-TC-RAW-CODE.               JANL0208
021000         10  WS-TC-CHAR OCCURS 30 TIMES PIC X(01).                JANL0209
021100     05  WS-TC-OUT-TABLE REDEFINES WS-TC-DISPLAY-CODE.            JANL0210
021200         10  WS-TC-OUT-CHAR OCCURS 30 TIMES PIC X(01).            JANL0211
021300     05  WS-TC-SUB                   PIC S9(04) USAGE COMP.       JANL0212
021400     05  WS-TC-ONE-CHAR              PIC X(01).                   JANL0213
021500     05  WS-TC-LOWER-ALPHABET        PIC X(26) VALUE              JANL0214
021600             'abcdefghijklmnopqrstuvwxyz'.                        JANL0215
021700     05  WS-TC-UPPER-ALPHABET        PIC X(26) VALUE              JANL0216
021800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        JANL0217
021900     05  WS-TC-START-OF-WORD-SW      PIC X(01).                   JANL0218
022000         88  WS-TC-START-OF-WORD            VALUE 'Y'.            JANL0219
022100*---------------------------------------------------------------* JANL0220
022200 01  WS-MATRIX-FIELDS.                                            JANL0221
022300     05  WS-QUAD-UPPER-LEFT-COUNT    PIC S9(04) USAGE COMP.       JANL0222
022400     05  WS-QUAD-UPPER-RIGHT-COUNT   PIC S9(04) USAGE COMP.       JANL0223
022500     05  WS-QUAD-LOWER-LEFT-COUNT    PIC S9(04) USAGE COMP.       JANL0224
022600     05  WS-QUAD-LOWER-RIGHT-COUNT   PIC S9(04) USAGE COMP.       JANL0225
022700*---------------------------------------------------------------* JANL0226
022800 01  WS-MISC-SUBS.                                                JANL0227
022900     05  WS-TSK-SUB                  PIC S9(04) USAGE COMP.       JANL0228
023000     05  WS-RSC-SUB                  PIC S9(04) USAGE COMP.       JANL0229
023100     05  WS-OUTER-SUB                PIC S9(04) USAGE COMP.       JANL0230
023200     05  WS-INNER-SUB                PIC S9(04) USAGE COMP.       JANL0231
023300***************************************************************** JANL0232
023400 PROCEDURE DIVISION.                                              JANL0233
023500*---------------------------------------------------------------* JANL0234
023600 0000-MAIN-PROCESSING.                                            JANL0235
023700*---------------------------------------------------------------* JANL0236
023800     PERFORM 1000-OPEN-FILES.                                     JANL0237
023900     PERFORM 1050-ACCEPT-PARAMETERS.                              JANL0238
024000     PERFORM 1100-CALL-JOBLOAD.                                   JANL0239
024100     PERFORM 1200-PRINT-LOAD-SUMMARY.                             JANL0240
024200     PERFORM 2000-DATASET-STATS      THRU 2000-EXIT.              JANL0241
024300     PERFORM 3000-LEVEL-CATALOG      THRU 3000-EXIT.              JANL0242
024400     PERFORM 4000-CATEGORY-COUNTS    THRU 4000-EXIT.              JANL0243
024500     PERFORM 5000-RISK-DISTRIBUTION  THRU 5000-EXIT.              JANL0244
024600     PERFORM 6000-JOB-LISTING        THRU 6000-EXIT.              JANL0245
024700     PERFORM 8000-TASK-ANALYSIS      THRU 8000-EXIT.              JANL0246
024800     PERFORM 9000-AUTOMATION-MATRIX  THRU 9000-EXIT.              JANL0247
024900     IF WS-DETAIL-JOB-TITLE NOT = SPACES                          JANL0248
025000         PERFORM 7000-JOB-DETAIL     THRU 7000-EXIT               JANL0249
025100     END-IF.                                                      JANL0250
025200     PERFORM 9600-CLOSE-FILES.                                    JANL0251
025300     GOBACK.                                                      JANL0252
025400*---------------------------------------------------------------* JANL0253
025500 1000-OPEN-FILES.                                                 JANL0254
025600*---------------------------------------------------------------* JANL0255
025700     OPEN OUTPUT REPORT-FILE.                                     JANL0256
025800     MOVE ZERO TO WS-LINE-COUNT WS-PAGE-COUNT.                    JANL0257
025900     ACCEPT WS-RUN-DATE FROM DATE.                                JANL0258
026000     MOVE WS-RD-YY               TO WS-RDD-YY.                    JANL0259
026100     MOVE WS-RD-MM               TO WS-RDD-MM.                    JANL0260
026200     MOVE WS-RD-DD               TO WS-RDD-DD.                    JANL0261
026300     MOVE WS-RUN-DATE-CENTURY    TO WS-RDD-CC.                    JANL0262
026400*---------------------------------------------------------------* JANL0263
026500 1050-ACCEPT-PARAMETERS.                                          JANL0264
026600*---------------------------------------------------------------* JANL0265
026700     ACCEPT WS-FILTER-CATEGORY.                                   JANL0266
026800     ACCEPT WS-FILTER-LEVEL-IN.                                   JANL0267
026900     ACCEPT WS-DETAIL-JOB-TITLE.                                  JANL0268
027000     IF WS-FILTER-LEVEL-IN NOT NUMERIC OR                         JANL0269
027100        WS-FILTER-LEVEL-IN < 1 OR WS-FILTER-LEVEL-IN > 4          JANL0270
027200         MOVE 4 TO WS-FILTER-LEVEL-IN                             JANL0271
027300     END-IF.                                                      JANL0272
027400     MOVE WS-FILTER-LEVEL-IN TO WS-FILTER-LEVEL-SUB.              JANL0273
027500*---------------------------------------------------------------* JANL0274
027600 1100-CALL-JOBLOAD.                                               JANL0275
027700*---------------------------------------------------------------* JANL0276
027800     CALL 'JOBLOAD' USING JOB-TABLE-SIZE, JOB-TABLE-INDEX,        JANL0277
027900         TASK-TABLE-SIZE, TASK-TABLE-INDEX,                       JANL0278
028000         JOBS-READ-COUNT, JOBS-REJECTED-COUNT,                    JANL0279
028100         TASKS-READ-COUNT, TASKS-ATTACHED-COUNT,                  JANL0280
028200         JOB-TABLE, TASK-TABLE                                    JANL0281
028300     END-CALL.                                                    JANL0282
028400*---------------------------------------------------------------* JANL0283
028500 1200-PRINT-LOAD-SUMMARY.                                         JANL0284
028600*---------------------------------------------------------------* JANL0285
028700     MOVE 'LOAD SUMMARY'        TO SECTION-HEADING-TEXT.          JANL0286
028800     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0287
028900     MOVE 'JOBS READ'           TO LABEL-VALUE-TEXT.              JANL0288
029000     MOVE JOBS-READ-COUNT       TO LABEL-VALUE-COUNT.             JANL0289
029100         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0290
029200         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0291
029300     MOVE 'JOBS REJECTED'       TO LABEL-VALUE-TEXT.              JANL0292
029400     MOVE JOBS-REJECTED-COUNT   TO LABEL-VALUE-COUNT.             JANL0293
029500         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0294
029600         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0295
029700     MOVE 'JOBS LOADED'         TO LABEL-VALUE-TEXT.              JANL0296
029800     MOVE JOB-TABLE-SIZE        TO LABEL-VALUE-COUNT.             JANL0297
029900         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0298
030000         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0299
030100     MOVE 'TASKS ATTACHED'      TO LABEL-VALUE-TEXT.              JANL0300
030200     MOVE TASKS-ATTACHED-COUNT  TO LABEL-VALUE-COUNT.             JANL0301
030300         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0302
030400         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0303
030500*---------------------------------------------------------------* JANL0304
030600 2000-DATASET-STATS.                                              JANL0305
030700*---------------------------------------------------------------* JANL0306
030800     PERFORM 2100-ACCUMULATE-DATASET-TOTALS.                      JANL0307
030900     PERFORM 2200-PRINT-DATASET-STATS.                            JANL0308
031000 2000-EXIT.                                                       JANL0309
031100     EXIT.                                                        JANL0310
031200*---------------------------------------------------------------* JANL0311
031300 2100-ACCUMULATE-DATASET-TOTALS.                                  JANL0312
031400*---------------------------------------------------------------* JANL0313
031500     MOVE ZERO TO WS-DS-TOTAL-JOBS WS-DS-SUM-AUTO                 JANL0314
031600                  WS-DS-SUM-MANUAL WS-DISTINCT-COUNT.             JANL0315
031700     PERFORM 2110-ACCUM-ONE-JOB-FOR-STATS                         JANL0316
031800         VARYING JOB-IDX FROM 1 BY 1                              JANL0317
031900         UNTIL JOB-IDX > JOB-TABLE-SIZE.                          JANL0318
032000     MOVE WS-DISTINCT-COUNT TO WS-DS-DISTINCT-L4.                 JANL0319
032100     MOVE ZERO TO WS-DISTINCT-COUNT.                              JANL0320
032200     PERFORM 2130-ACCUM-ONE-JOB-FOR-SECTOR                        JANL0321
032300         VARYING JOB-IDX FROM 1 BY 1                              JANL0322
032400         UNTIL JOB-IDX > JOB-TABLE-SIZE.                          JANL0323
032500     MOVE WS-DISTINCT-COUNT TO WS-DS-DISTINCT-SECTOR.             JANL0324
032600     IF WS-DS-TOTAL-JOBS > ZERO                                   JANL0325
032700         COMPUTE WS-DS-AVG-AUTO-R ROUNDED =                       JANL0326
032800             WS-DS-SUM-AUTO / WS-DS-TOTAL-JOBS                    JANL0327
032900         COMPUTE WS-DS-AVG-MANUAL-R ROUNDED =                     JANL0328
033000             WS-DS-SUM-MANUAL / WS-DS-TOTAL-JOBS                  JANL0329
033100     ELSE                                                         JANL0330
033200         MOVE ZERO TO WS-DS-AVG-AUTO-R WS-DS-AVG-MANUAL-R         JANL0331
033300     END-IF.                                                      JANL0332
033600*---------------------------------------------------------------* JANL0335
033700 2110-ACCUM-ONE-JOB-FOR-STATS.                                    JANL0336
033800*---------------------------------------------------------------* JANL0337
033900     ADD 1 TO WS-DS-TOTAL-JOBS.                                   JANL0338
034000     ADD AUTO-SCORE (JOB-IDX)   TO WS-DS-SUM-AUTO.                JANL0339
034100     ADD MANUAL-SCORE (JOB-IDX) TO WS-DS-SUM-MANUAL.              JANL0340
034200     MOVE LEVEL-4-NAME (JOB-IDX) TO WS-DISTINCT-NEW-VALUE.        JANL0341
034300     PERFORM 2120-FIND-OR-ADD-DISTINCT.                           JANL0342
034400*---------------------------------------------------------------* JANL0343
034500 2120-FIND-OR-ADD-DISTINCT.                                       JANL0344
034600*---------------------------------------------------------------* JANL0345
034650     SET WS-DISTINCT-IDX TO 1.                                   JANL0345A
034700     SEARCH WS-DISTINCT-ENTRY                                     JANL0346
034800         AT END                                                   JANL0347
034900             ADD 1 TO WS-DISTINCT-COUNT                           JANL0348
035000             SET WS-DISTINCT-IDX TO WS-DISTINCT-COUNT             JANL0349
035100             MOVE WS-DISTINCT-NEW-VALUE                           JANL0350
035200                 TO WS-DISTINCT-ENTRY (WS-DISTINCT-IDX)           JANL0351
035300         WHEN WS-DISTINCT-ENTRY (WS-DISTINCT-IDX)                 JANL0352
035400                  = WS-DISTINCT-NEW-VALUE                         JANL0353
035500             CONTINUE                                             JANL0354
035600     END-SEARCH.                                                  JANL0355
035700*---------------------------------------------------------------* JANL0356
035800 2130-ACCUM-ONE-JOB-FOR-SECTOR.                                   JANL0357
035900*---------------------------------------------------------------* JANL0358
036000     IF SECTOR (JOB-IDX) NOT = SPACES                             JANL0359
036100         MOVE SECTOR (JOB-IDX) TO WS-DISTINCT-NEW-VALUE           JANL0360
036200         PERFORM 2120-FIND-OR-ADD-DISTINCT                        JANL0361
036300     END-IF.                                                      JANL0362
036400*---------------------------------------------------------------* JANL0363
036500 2200-PRINT-DATASET-STATS.                                        JANL0364
036600*---------------------------------------------------------------* JANL0365
036700     MOVE 'DATASET STATS'       TO SECTION-HEADING-TEXT.          JANL0366
036800     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0367
036900     MOVE 'TOTAL JOBS'          TO LABEL-VALUE-TEXT.              JANL0368
037000     MOVE WS-DS-TOTAL-JOBS      TO LABEL-VALUE-COUNT.             JANL0369
037100         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0370
037200         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0371
037300     MOVE 'DISTINCT LEVEL 4 CATEGORIES' TO LABEL-VALUE-TEXT.      JANL0372
037400     MOVE WS-DS-DISTINCT-L4     TO LABEL-VALUE-COUNT.             JANL0373
037500         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0374
037600         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0375
037700     MOVE 'DISTINCT SECTORS'    TO LABEL-VALUE-TEXT.              JANL0376
037800     MOVE WS-DS-DISTINCT-SECTOR TO LABEL-VALUE-COUNT.             JANL0377
037900         MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.          JANL0378
038000         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0379
038100     MOVE 'AVERAGE AUTO SCORE'  TO LABEL-PERCENT-TEXT.            JANL0380
038200     MOVE WS-DS-AVG-AUTO-R      TO LABEL-PERCENT-VALUE.           JANL0381
038300         MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.        JANL0382
038400         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0383
038500     MOVE 'AVERAGE MANUAL SCORE' TO LABEL-PERCENT-TEXT.           JANL0384
038600     MOVE WS-DS-AVG-MANUAL-R    TO LABEL-PERCENT-VALUE.           JANL0385
038700         MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.        JANL0386
038800         PERFORM 9910-PRINT-REPORT-LINE.                          JANL0387
038900*---------------------------------------------------------------* JANL0388
039000 3000-LEVEL-CATALOG.                                              JANL0389
039100*---------------------------------------------------------------* JANL0390
039200     MOVE 'LEVEL CATALOG'      TO SECTION-HEADING-TEXT.           JANL0391
039300     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0392
039400     PERFORM 3100-COUNT-DISTINCT-LEVEL THRU 3190-EXIT             JANL0393
039500         VARYING WS-LVL-SUB FROM 1 BY 1 UNTIL WS-LVL-SUB > 4.     JANL0394
039600 3000-EXIT.                                                       JANL0395
039700     EXIT.                                                        JANL0396
039800*---------------------------------------------------------------* JANL0397
039900 3100-COUNT-DISTINCT-LEVEL.                                       JANL0398
040000*---------------------------------------------------------------* JANL0399
040100     MOVE ZERO TO WS-DISTINCT-COUNT.                              JANL0400
040200     PERFORM 3110-ACCUM-LEVEL-NAME                                JANL0401
040300         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
040400     MOVE WS-DISTINCT-COUNT TO WS-LVL-DISTINCT-COUNT.             JANL0402
040500     PERFORM 3200-PRINT-LEVEL-CATALOG.                            JANL0403
040600 3190-EXIT.                                                       JANL0404
040700     EXIT.                                                        JANL0405
040800*---------------------------------------------------------------* JANL0406
040900 3110-ACCUM-LEVEL-NAME.                                           JANL0407
041000*---------------------------------------------------------------* JANL0408
041100     MOVE JOB-LEVEL-NAME (JOB-IDX WS-LVL-SUB)                     JANL0409
041200         TO WS-DISTINCT-NEW-VALUE.                                JANL0410
041300     PERFORM 2120-FIND-OR-ADD-DISTINCT.                           JANL0411
041400*---------------------------------------------------------------* JANL0412
041500 3200-PRINT-LEVEL-CATALOG.                                        JANL0413
041600*---------------------------------------------------------------* JANL0414
041700     MOVE SPACES TO LVC-LEVEL-LABEL.                              JANL0415
041800     EVALUATE WS-LVL-SUB                                          JANL0416
041900         WHEN 1 MOVE 'LEVEL 1'   TO LVC-LEVEL-LABEL               JANL0417
042000         WHEN 2 MOVE 'LEVEL 2'   TO LVC-LEVEL-LABEL               JANL0418
042100         WHEN 3 MOVE 'LEVEL 3'   TO LVC-LEVEL-LABEL               JANL0419
042200         WHEN 4 MOVE 'LEVEL 4'   TO LVC-LEVEL-LABEL               JANL0420
042300     END-EVALUATE.                                                JANL0421
042400     MOVE WS-LVL-DISTINCT-COUNT TO LVC-COUNT.                     JANL0422
042500     MOVE LEVEL-CATALOG-LINE TO WS-CURRENT-PRINT-LINE.            JANL0423
042600     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0424
042700*---------------------------------------------------------------* JANL0425
042800 4000-CATEGORY-COUNTS.                                            JANL0426
042900*---------------------------------------------------------------* JANL0427
043000     MOVE 'CATEGORY COUNTS'     TO SECTION-HEADING-TEXT.          JANL0428
043100     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0429
043200     PERFORM 4100-BUILD-CATEGORY-TABLE.                           JANL0430
043300     PERFORM 4200-SORT-CATEGORY-TABLE.                            JANL0431
043400     PERFORM 4300-PRINT-CATEGORY-COUNTS.                          JANL0432
043500 4000-EXIT.                                                       JANL0433
043600     EXIT.                                                        JANL0434
043700*---------------------------------------------------------------* JANL0435
043800 4100-BUILD-CATEGORY-TABLE.                                       JANL0436
043900*---------------------------------------------------------------* JANL0437
044000     MOVE ZERO TO WS-CAT-TABLE-SIZE.                              JANL0438
044100     PERFORM 4110-BUILD-ONE-JOB-CATEGORY                          JANL0439
044200         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
044300*---------------------------------------------------------------* JANL0440
044400 4110-BUILD-ONE-JOB-CATEGORY.                                     JANL0441
044500*---------------------------------------------------------------* JANL0442
044600     PERFORM 6050-SELECT-JOB.                                     JANL0443
044700     IF JOB-IS-SELECTED                                           JANL0444
044800         PERFORM 4120-FIND-OR-ADD-CATEGORY                        JANL0445
044900         ADD 1 TO WS-CAT-JOB-COUNT (WS-CAT-IDX)                   JANL0446
045000     END-IF.                                                      JANL0447
045100*---------------------------------------------------------------* JANL0448
045200 4120-FIND-OR-ADD-CATEGORY.                                       JANL0449
045300*---------------------------------------------------------------* JANL0450
045350     SET WS-CAT-IDX TO 1.                                        JANL0450A
045400     SEARCH WS-CAT-ENTRY                                          JANL0451
045500         AT END                                                   JANL0452
045600             ADD 1 TO WS-CAT-TABLE-SIZE                           JANL0453
045700             SET WS-CAT-IDX TO WS-CAT-TABLE-SIZE                  JANL0454
045800             MOVE JOB-LEVEL-NAME (JOB-IDX WS-FILTER-LEVEL-SUB)    JANL0455
045900                 TO WS-CAT-NAME (WS-CAT-IDX)                      JANL0456
046000             MOVE JOB-LEVEL-CODE (JOB-IDX WS-FILTER-LEVEL-SUB)    JANL0457
046100                 TO WS-CAT-CODE (WS-CAT-IDX)                      JANL0458
046200             MOVE ZERO TO WS-CAT-JOB-COUNT      (WS-CAT-IDX)      JANL0459
046300                          WS-CAT-SUM-AUTO       (WS-CAT-IDX)      JANL0460
046400                          WS-CAT-TOTAL-TASKS    (WS-CAT-IDX)      JANL0461
046500                          WS-CAT-PRIMARY-TASKS  (WS-CAT-IDX)      JANL0462
046600                          WS-CAT-AUTO-TASKS     (WS-CAT-IDX)      JANL0463
046700                          WS-CAT-PRIMARY-AUTO   (WS-CAT-IDX)      JANL0464
046800         WHEN WS-CAT-NAME (WS-CAT-IDX)                            JANL0465
046900                  = JOB-LEVEL-NAME (JOB-IDX WS-FILTER-LEVEL-SUB)  JANL0466
047000             CONTINUE                                             JANL0467
047100     END-SEARCH.                                                  JANL0468
047200*---------------------------------------------------------------* JANL0469
047300 4200-SORT-CATEGORY-TABLE.                                        JANL0470
047400*---------------------------------------------------------------* JANL0471
047500     IF WS-CAT-TABLE-SIZE > 1                                     JANL0472
047600         PERFORM 4210-SORT-PASS VARYING WS-OUTER-SUB FROM 1 BY 1  JANL0473
047700             UNTIL WS-OUTER-SUB > WS-CAT-TABLE-SIZE - 1           JANL0474
047800     END-IF.                                                      JANL0475
047900*---------------------------------------------------------------* JANL0476
048000 4210-SORT-PASS.                                                  JANL0477
048100*---------------------------------------------------------------* JANL0478
048200     PERFORM 4220-SORT-COMPARE VARYING WS-INNER-SUB FROM 1 BY 1   JANL0479
048300         UNTIL WS-INNER-SUB > WS-CAT-TABLE-SIZE - WS-OUTER-SUB.   JANL0480
048400*---------------------------------------------------------------* JANL0481
048500 4220-SORT-COMPARE.                                               JANL0482
048600*---------------------------------------------------------------* JANL0483
048700     SET WS-CAT-IDX  TO WS-INNER-SUB.                             JANL0484
048800     SET WS-CAT-IDX2 TO WS-INNER-SUB.                             JANL0485
048900     SET WS-CAT-IDX2 UP BY 1.                                     JANL0486
049000     IF WS-CAT-JOB-COUNT (WS-CAT-IDX) < WS-CAT-JOB-COUNT (WS-CAT-IDX2)
049100         MOVE WS-CAT-ENTRY (WS-CAT-IDX)  TO WS-CAT-SWAP-ENTRY     JANL0487
049200         MOVE WS-CAT-ENTRY (WS-CAT-IDX2) TO WS-CAT-ENTRY (WS-CAT-IDX)
049300         MOVE WS-CAT-SWAP-ENTRY          TO WS-CAT-ENTRY (WS-CAT-IDX2)
049400     END-IF.                                                      JANL0488
049500*---------------------------------------------------------------* JANL0489
049600 4300-PRINT-CATEGORY-COUNTS.                                      JANL0490
049700*---------------------------------------------------------------* JANL0491
049800     IF WS-CAT-TABLE-SIZE > ZERO                                  JANL0492
049900         PERFORM 4310-PRINT-ONE-CATEGORY-LINE                     JANL0493
050000             VARYING WS-CAT-IDX FROM 1 BY 1                       JANL0494
050100             UNTIL WS-CAT-IDX > WS-CAT-TABLE-SIZE                 JANL0495
050200     END-IF.                                                      JANL0496
050300*---------------------------------------------------------------* JANL0497
050400 4310-PRINT-ONE-CATEGORY-LINE.                                    JANL0498
050500*---------------------------------------------------------------* JANL0499
050600     MOVE WS-CAT-NAME (WS-CAT-IDX)      TO CCL-CATEGORY-NAME.     JANL0500
050700     MOVE WS-CAT-JOB-COUNT (WS-CAT-IDX) TO CCL-JOB-COUNT.         JANL0501
050800     MOVE CATEGORY-COUNT-LINE TO WS-CURRENT-PRINT-LINE.           JANL0502
050900     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0503
051000*---------------------------------------------------------------* JANL0504
051100 5000-RISK-DISTRIBUTION.                                          JANL0505
051200*---------------------------------------------------------------* JANL0506
051300     MOVE 'RISK DISTRIBUTION'  TO SECTION-HEADING-TEXT.           JANL0507
051400     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0508
051500     MOVE ZERO TO WS-RISK-LOW-COUNT    WS-RISK-MEDIUM-COUNT       JANL0509
051600                  WS-RISK-HIGH-COUNT   WS-RISK-TOTAL-COUNT.       JANL0510
051700     PERFORM 5100-BUCKET-JOB-RISK                                 JANL0511
051800         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
051900     PERFORM 5200-PRINT-RISK-DISTRIBUTION.                        JANL0512
052000 5000-EXIT.                                                       JANL0513
052100     EXIT.                                                        JANL0514
052200*---------------------------------------------------------------* JANL0515
052300 5100-BUCKET-JOB-RISK.                                            JANL0516
052400*---------------------------------------------------------------* JANL0517
052500     PERFORM 6050-SELECT-JOB.                                     JANL0518
052600     IF JOB-IS-SELECTED                                           JANL0519
052700         ADD 1 TO WS-RISK-TOTAL-COUNT                             JANL0520
052800         IF AUTO-SCORE (JOB-IDX) < 30                             JANL0521
052900             ADD 1 TO WS-RISK-LOW-COUNT                           JANL0522
053000         ELSE                                                     JANL0523
053100             IF AUTO-SCORE (JOB-IDX) < 60                         JANL0524
053200                 ADD 1 TO WS-RISK-MEDIUM-COUNT                    JANL0525
053300             ELSE                                                 JANL0526
053400                 ADD 1 TO WS-RISK-HIGH-COUNT                      JANL0527
053500             END-IF                                               JANL0528
053600         END-IF                                                   JANL0529
053700     END-IF.                                                      JANL0530
053800*---------------------------------------------------------------* JANL0531
053900 5200-PRINT-RISK-DISTRIBUTION.                                    JANL0532
054000*---------------------------------------------------------------* JANL0533
054100     MOVE 'LOW RISK'    TO LABEL-VALUE-TEXT.                      JANL0534
054200     MOVE WS-RISK-LOW-COUNT TO LABEL-VALUE-COUNT.                 JANL0535
054300     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0536
054400     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0537
054500     MOVE 'MEDIUM RISK' TO LABEL-VALUE-TEXT.                      JANL0538
054600     MOVE WS-RISK-MEDIUM-COUNT TO LABEL-VALUE-COUNT.              JANL0539
054700     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0540
054800     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0541
054900     MOVE 'HIGH RISK'   TO LABEL-VALUE-TEXT.                      JANL0542
055000     MOVE WS-RISK-HIGH-COUNT TO LABEL-VALUE-COUNT.                JANL0543
055100     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0544
055200     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0545
055300     MOVE 'TOTAL'        TO LABEL-VALUE-TEXT.                     JANL0546
055400     MOVE WS-RISK-TOTAL-COUNT TO LABEL-VALUE-COUNT.               JANL0547
055500     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0548
055600     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0549
055700*---------------------------------------------------------------* JANL0550
055800 6000-JOB-LISTING.                                                JANL0551
055900*---------------------------------------------------------------* JANL0552
056000     MOVE 'JOB LISTING'  TO SECTION-HEADING-TEXT.                 JANL0553
056100     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0554
056200     MOVE ZERO TO WS-SEL-TOTAL-JOBS WS-SEL-SUM-AUTO               JANL0555
056300                  WS-SEL-SUM-MANUAL.                              JANL0556
056400     PERFORM 6100-ACCUMULATE-SELECTION-STATS                      JANL0557
056500         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
056600     PERFORM 6200-PRINT-JOB-LISTING-HEADER.                       JANL0558
056700     IF WS-SEL-TOTAL-JOBS > ZERO                                  JANL0559
056800         PERFORM 6300-PRINT-JOB-DETAIL-LINE                       JANL0560
056900             VARYING JOB-IDX FROM 1 BY 1                          JANL0561
057000             UNTIL JOB-IDX > JOB-TABLE-SIZE                       JANL0562
057100     END-IF.                                                      JANL0563
057200 6000-EXIT.                                                       JANL0564
057300     EXIT.                                                        JANL0565
057400*---------------------------------------------------------------* JANL0566
057500 6050-SELECT-JOB.                                                 JANL0567
057600*---------------------------------------------------------------* JANL0568
057700     MOVE 'N' TO WS-SELECTION-SW.                                 JANL0569
057800     IF WS-FILTER-CATEGORY = SPACES                               JANL0570
057900         MOVE 'Y' TO WS-SELECTION-SW                              JANL0571
058000     ELSE                                                         JANL0572
058100         IF JOB-LEVEL-NAME (JOB-IDX WS-FILTER-LEVEL-SUB)          JANL0573
058200                = WS-FILTER-CATEGORY                              JANL0574
058300             MOVE 'Y' TO WS-SELECTION-SW                          JANL0575
058400         END-IF                                                   JANL0576
058500     END-IF.                                                      JANL0577
058600*---------------------------------------------------------------* JANL0578
058700 6100-ACCUMULATE-SELECTION-STATS.                                 JANL0579
058800*---------------------------------------------------------------* JANL0580
058900     PERFORM 6050-SELECT-JOB.                                     JANL0581
059000     IF JOB-IS-SELECTED                                           JANL0582
059100         ADD 1 TO WS-SEL-TOTAL-JOBS                               JANL0583
059200         ADD AUTO-SCORE (JOB-IDX)   TO WS-SEL-SUM-AUTO            JANL0584
059300         ADD MANUAL-SCORE (JOB-IDX) TO WS-SEL-SUM-MANUAL          JANL0585
059400     END-IF.                                                      JANL0586
059500*---------------------------------------------------------------* JANL0587
059600 6200-PRINT-JOB-LISTING-HEADER.                                   JANL0588
059700*---------------------------------------------------------------* JANL0589
059800     MOVE 'SELECTED JOBS' TO LABEL-VALUE-TEXT.                    JANL0590
059900     MOVE WS-SEL-TOTAL-JOBS TO LABEL-VALUE-COUNT.                 JANL0591
060000     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0592
060100     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0593
060200     IF WS-SEL-TOTAL-JOBS > ZERO                                  JANL0594
060300         COMPUTE WS-SEL-AVG-AUTO-R ROUNDED =                      JANL0595
060400             WS-SEL-SUM-AUTO / WS-SEL-TOTAL-JOBS                  JANL0596
060500         COMPUTE WS-SEL-AVG-MANUAL-R ROUNDED =                    JANL0597
060600             WS-SEL-SUM-MANUAL / WS-SEL-TOTAL-JOBS                JANL0598
060700     ELSE                                                         JANL0599
060800         MOVE ZERO TO WS-SEL-AVG-AUTO-R WS-SEL-AVG-MANUAL-R       JANL0600
060900     END-IF.                                                      JANL0601
061000     MOVE 'AVERAGE AUTO SCORE'   TO LABEL-PERCENT-TEXT.           JANL0602
061100     MOVE WS-SEL-AVG-AUTO-R      TO LABEL-PERCENT-VALUE.          JANL0603
061200     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0604
061300     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0605
061400     MOVE 'AVERAGE MANUAL SCORE' TO LABEL-PERCENT-TEXT.           JANL0606
061500     MOVE WS-SEL-AVG-MANUAL-R    TO LABEL-PERCENT-VALUE.          JANL0607
061600     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0608
061700     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0609
061800     MOVE 'JOB TITLE / CATEGORY / CODE / AUTO / MANUAL'           JANL0610
061900         TO COLUMN-HEADER-TEXT.                                   JANL0611
062000     MOVE COLUMN-HEADER-LINE TO WS-CURRENT-PRINT-LINE.            JANL0612
062100     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0613
062200*---------------------------------------------------------------* JANL0614
062300 6300-PRINT-JOB-DETAIL-LINE.                                      JANL0615
062400*---------------------------------------------------------------* JANL0616
062500     PERFORM 6050-SELECT-JOB.                                     JANL0617
062600     IF JOB-IS-SELECTED                                           JANL0618
062700         MOVE JOB-TITLE (JOB-IDX) TO JLD-JOB-TITLE                JANL0619
062800         MOVE JOB-LEVEL-NAME (JOB-IDX WS-FILTER-LEVEL-SUB)        JANL0620
062900             TO JLD-CATEGORY-NAME                                 JANL0621
063000         MOVE JOB-LEVEL-CODE (JOB-IDX WS-FILTER-LEVEL-SUB)        JANL0622
063100             TO JLD-CATEGORY-CODE                                 JANL0623
063200         MOVE AUTO-SCORE (JOB-IDX)   TO JLD-AUTO-SCORE            JANL0624
063300         MOVE MANUAL-SCORE (JOB-IDX) TO JLD-MANUAL-SCORE          JANL0625
063400         MOVE JOB-LISTING-DETAIL-LINE TO WS-CURRENT-PRINT-LINE    JANL0626
063500         PERFORM 9910-PRINT-REPORT-LINE                           JANL0627
063600     END-IF.                                                      JANL0628
063700*---------------------------------------------------------------* JANL0629
063800 7000-JOB-DETAIL.                                                 JANL0630
063900*---------------------------------------------------------------* JANL0631
064000     MOVE 'JOB DETAIL'   TO SECTION-HEADING-TEXT.                 JANL0632
064100     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0633
064200     PERFORM 7100-FIND-JOB-BY-TITLE.                              JANL0634
064300     IF WS-JOB-NOT-FOUND                                          JANL0635
064400         MOVE 'JOB TITLE'     TO LABEL-TEXT-LABEL                 JANL0636
064500         MOVE 'NOT FOUND'     TO LABEL-TEXT-VALUE                 JANL0637
064600         MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE            JANL0638
064700         PERFORM 9910-PRINT-REPORT-LINE                           JANL0639
064800     ELSE                                                         JANL0640
064900         PERFORM 7200-PRINT-JOB-DETAIL                            JANL0641
065000         IF TASK-TABLE-SIZE > ZERO                                JANL0642
065100             PERFORM 7300-PRINT-JOB-TASK-LINE                     JANL0643
065200                 VARYING TASK-IDX FROM 1 BY 1                     JANL0644
065300                 UNTIL TASK-IDX > TASK-TABLE-SIZE                 JANL0645
065400         END-IF                                                   JANL0646
065500     END-IF.                                                      JANL0647
065600 7000-EXIT.                                                       JANL0648
065700     EXIT.                                                        JANL0649
065800*---------------------------------------------------------------* JANL0650
065900 7100-FIND-JOB-BY-TITLE.                                          JANL0651
066000*---------------------------------------------------------------* JANL0652
066100     MOVE ZERO TO WS-JOB-FOUND-IDX.                               JANL0653
066200     SET JOB-IDX TO 1.                                            JANL0654
066300     SEARCH TBL-JOB-ENTRY                                         JANL0655
066400         AT END                                                   JANL0656
066500             MOVE ZERO TO WS-JOB-FOUND-IDX                        JANL0657
066600         WHEN JOB-TITLE (JOB-IDX) = WS-DETAIL-JOB-TITLE           JANL0658
066700             SET WS-JOB-FOUND-IDX TO JOB-IDX                      JANL0659
066800     END-SEARCH.                                                  JANL0660
066900     IF NOT WS-JOB-NOT-FOUND                                      JANL0661
067000         SET JOB-IDX TO WS-JOB-FOUND-IDX                          JANL0662
067100     END-IF.                                                      JANL0663
067200*---------------------------------------------------------------* JANL0664
067300 7200-PRINT-JOB-DETAIL.                                           JANL0665
067400*---------------------------------------------------------------* JANL0666
067500     MOVE 'JOB TITLE'    TO LABEL-TEXT-LABEL.                     JANL0667
067600     MOVE JOB-TITLE (JOB-IDX) TO LABEL-TEXT-VALUE.                JANL0668
067700     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0669
067800     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0670
067900     MOVE 'DESCRIPTION' TO LABEL-TEXT-LABEL.                      JANL0671
068000     MOVE JOB-DESC (JOB-IDX) TO LABEL-TEXT-VALUE.                 JANL0672
068100     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0673
068200     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0674
068300     MOVE 'LEVEL 1'      TO LABEL-TEXT-LABEL.                     JANL0675
068400     MOVE LEVEL-1-NAME (JOB-IDX) TO LABEL-TEXT-VALUE.             JANL0676
068500     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0677
068600     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0678
068700     MOVE 'LEVEL 2'      TO LABEL-TEXT-LABEL.                     JANL0679
068800     MOVE LEVEL-2-NAME (JOB-IDX) TO LABEL-TEXT-VALUE.             JANL0680
068900     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0681
069000     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0682
069100     MOVE 'LEVEL 3'      TO LABEL-TEXT-LABEL.                     JANL0683
069200     MOVE LEVEL-3-NAME (JOB-IDX) TO LABEL-TEXT-VALUE.             JANL0684
069300     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0685
069400     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0686
069500     MOVE 'LEVEL 4'      TO LABEL-TEXT-LABEL.                     JANL0687
069600     MOVE LEVEL-4-NAME (JOB-IDX) TO LABEL-TEXT-VALUE.             JANL0688
069700     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0689
069800     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0690
069900     MOVE 'LEVEL 4 CODE' TO LABEL-TEXT-LABEL.                     JANL0691
070000     MOVE LEVEL-4-CODE (JOB-IDX) TO LABEL-TEXT-VALUE.             JANL0692
070100     MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE.               JANL0693
070200     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0694
070300     MOVE 'AUTO SCORE'  TO LABEL-PERCENT-TEXT.                    JANL0695
070400     MOVE AUTO-SCORE (JOB-IDX) TO LABEL-PERCENT-VALUE.            JANL0696
070500     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0697
070600     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0698
070700     MOVE 'MANUAL SCORE' TO LABEL-PERCENT-TEXT.                   JANL0699
070800     MOVE MANUAL-SCORE (JOB-IDX) TO LABEL-PERCENT-VALUE.          JANL0700
070900     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0701
071000     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0702
071100     MOVE 'TASKS FOLLOW' TO COLUMN-HEADER-TEXT.                   JANL0703
071200     MOVE COLUMN-HEADER-LINE TO WS-CURRENT-PRINT-LINE.            JANL0704
071300     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0705
071400*---------------------------------------------------------------* JANL0706
071500 7300-PRINT-JOB-TASK-LINE.                                        JANL0707
071600*---------------------------------------------------------------* JANL0708
071700     IF TASK-OWNER-JOB-IDX OF TBL-TASK-ENTRY (TASK-IDX)           JANL0709
071800             = WS-JOB-FOUND-IDX                                   JANL0710
071900         MOVE TASK-NAME OF TBL-TASK-ENTRY (TASK-IDX)              JANL0711
072000             TO JDT-TASK-NAME                                     JANL0712
072100         MOVE AUTO-FLAG OF TBL-TASK-ENTRY (TASK-IDX)              JANL0713
072200             TO JDT-AUTO-FLAG                                     JANL0714
072300         IF IMPORTANCE-CLASS OF TBL-TASK-ENTRY (TASK-IDX) = SPACESJANL0715
072400             MOVE 'Not specified' TO WS-JDT-IMPORTANCE-DISP       JANL0716
072500         ELSE                                                     JANL0717
072600             MOVE IMPORTANCE-CLASS OF TBL-TASK-ENTRY (TASK-IDX)   JANL0718
072700                 TO WS-JDT-IMPORTANCE-DISP                        JANL0719
072800         END-IF                                                   JANL0720
072900         MOVE WS-JDT-IMPORTANCE-DISP TO JDT-IMPORTANCE            JANL0721
073000         MOVE JOB-DETAIL-TASK-LINE-1 TO WS-CURRENT-PRINT-LINE     JANL0722
073100         PERFORM 9910-PRINT-REPORT-LINE                           JANL0723
073200         IF REASONING OF TBL-TASK-ENTRY (TASK-IDX) = SPACES       JANL0724
073300             MOVE 'No reasoning provided' TO WS-JDT-REASONING-DISPJANL0725
073400         ELSE                                                     JANL0726
073500             MOVE REASONING OF TBL-TASK-ENTRY (TASK-IDX)          JANL0727
073600                 TO WS-JDT-REASONING-DISP                         JANL0728
073700         END-IF                                                   JANL0729
073800         MOVE WS-JDT-REASONING-DISP TO JDT-REASONING              JANL0730
073900         MOVE JOB-DETAIL-TASK-LINE-2 TO WS-CURRENT-PRINT-LINE     JANL0731
074000         PERFORM 9910-PRINT-REPORT-LINE                           JANL0732
074100     END-IF.                                                      JANL0733
074200*---------------------------------------------------------------* JANL0734
074300 8000-TASK-ANALYSIS.                                              JANL0735
074400*---------------------------------------------------------------* JANL0736
074500     MOVE 'TASK ANALYSIS'  TO SECTION-HEADING-TEXT.               JANL0737
074600     PERFORM 9900-PRINT-HEADING-LINES.                            JANL0738
074700     MOVE ZERO TO WS-TA-TOTAL-TASKS     WS-TA-TOTAL-JOBS          JANL0739
074800                  WS-TA-AUTOMATABLE-COUNT WS-TA-NON-AUTO-COUNT    JANL0740
074900                  WS-TA-PRIMARY-COUNT   WS-TA-SECONDARY-COUNT     JANL0741
075000                  WS-TA-ANCILLARY-COUNT WS-TA-PRIMARY-AUTO        JANL0742
075100                  WS-TA-SECONDARY-AUTO  WS-TA-ANCILLARY-AUTO      JANL0743
075200                  WS-RSN-DRIVER-SIZE    WS-RSN-BARRIER-SIZE.      JANL0744
075300     PERFORM 8100-PROCESS-JOB-FOR-ANALYSIS                        JANL0745
075400         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
075500     IF WS-TA-TOTAL-TASKS = ZERO                                  JANL0746
075600         MOVE 'TASKS'         TO LABEL-TEXT-LABEL                 JANL0747
075700         MOVE 'NONE FOUND FOR SELECTED JOBS' TO LABEL-TEXT-VALUE  JANL0748
075800         MOVE LABEL-TEXT-LINE TO WS-CURRENT-PRINT-LINE            JANL0749
075900         PERFORM 9910-PRINT-REPORT-LINE                           JANL0750
076000     ELSE                                                         JANL0751
076100         PERFORM 8300-COMPUTE-ANALYSIS-PCTS                       JANL0752
076200         PERFORM 8450-SORT-REASON-TABLES                          JANL0753
076300         PERFORM 8400-PRINT-TASK-ANALYSIS                         JANL0754
076400     END-IF.                                                      JANL0755
076500 8000-EXIT.                                                       JANL0756
076600     EXIT.                                                        JANL0757
076700*---------------------------------------------------------------* JANL0758
076800 8100-PROCESS-JOB-FOR-ANALYSIS.                                   JANL0759
076900*---------------------------------------------------------------* JANL0760
077000     PERFORM 6050-SELECT-JOB.                                     JANL0761
077100     IF JOB-IS-SELECTED                                           JANL0762
077200         ADD 1 TO WS-TA-TOTAL-JOBS                                JANL0763
077300         IF TASK-TABLE-SIZE > ZERO                                JANL0764
077400             PERFORM 8150-PROCESS-TASK-FOR-ANALYSIS               JANL0765
077500                 VARYING TASK-IDX FROM 1 BY 1                     JANL0766
077600                 UNTIL TASK-IDX > TASK-TABLE-SIZE                 JANL0767
077700         END-IF                                                   JANL0768
077800     END-IF.                                                      JANL0769
077900*---------------------------------------------------------------* JANL0770
078000 8150-PROCESS-TASK-FOR-ANALYSIS.                                  JANL0771
078100*---------------------------------------------------------------* JANL0772
078200     IF TASK-OWNER-JOB-IDX OF TBL-TASK-ENTRY (TASK-IDX) = JOB-IDX JANL0773
078300         ADD 1 TO WS-TA-TOTAL-TASKS                               JANL0774
078400         MOVE 'N' TO WS-TA-TASK-AUTO-SW                           JANL0775
078500         IF AUTO-FLAG OF TBL-TASK-ENTRY (TASK-IDX) = 'Automatable'JANL0776
078600             MOVE 'Y' TO WS-TA-TASK-AUTO-SW                       JANL0777
078700             ADD 1 TO WS-TA-AUTOMATABLE-COUNT                     JANL0778
078800         ELSE                                                     JANL0779
078900             ADD 1 TO WS-TA-NON-AUTO-COUNT                        JANL0780
079000         END-IF                                                   JANL0781
079100         MOVE IMPORTANCE-CLASS OF TBL-TASK-ENTRY (TASK-IDX)       JANL0782
079200             TO WS-TA-IMPORTANCE-UC                               JANL0783
079300         INSPECT WS-TA-IMPORTANCE-UC CONVERTING                   JANL0784
079400             'abcdefghijklmnopqrstuvwxyz'                         JANL0785
079500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     JANL0786
079600         EVALUATE WS-TA-IMPORTANCE-UC                             JANL0787
079700             WHEN 'PRIMARY'                                       JANL0788
079800                 ADD 1 TO WS-TA-PRIMARY-COUNT                     JANL0789
079900                 IF WS-TA-TASK-IS-AUTO                            JANL0790
080000                     ADD 1 TO WS-TA-PRIMARY-AUTO                  JANL0791
080100                 END-IF                                           JANL0792
080200             WHEN 'SECONDARY'                                     JANL0793
080300                 ADD 1 TO WS-TA-SECONDARY-COUNT                   JANL0794
080400                 IF WS-TA-TASK-IS-AUTO                            JANL0795
080500                     ADD 1 TO WS-TA-SECONDARY-AUTO                JANL0796
080600                 END-IF                                           JANL0797
080700             WHEN 'ANCILLARY'                                     JANL0798
080800                 ADD 1 TO WS-TA-ANCILLARY-COUNT                   JANL0799
080900                 IF WS-TA-TASK-IS-AUTO                            JANL0800
081000                     ADD 1 TO WS-TA-ANCILLARY-AUTO                JANL0801
081100                 END-IF                                           JANL0802
081200             WHEN OTHER                                           JANL0803
081300                 CONTINUE                                         JANL0804
081400         END-EVALUATE                                             JANL0805
081500         IF REASON-COUNT OF TBL-TASK-ENTRY (TASK-IDX) > ZERO      JANL0806
081600             PERFORM 8200-TALLY-REASON-CODE                       JANL0807
081700                 VARYING WS-RSC-SUB FROM 1 BY 1                   JANL0808
081800                 UNTIL WS-RSC-SUB >                               JANL0809
081900                     REASON-COUNT OF TBL-TASK-ENTRY (TASK-IDX)    JANL0810
082000         END-IF                                                   JANL0811
082100     END-IF.                                                      JANL0812
082200*---------------------------------------------------------------* JANL0813
082300 8200-TALLY-REASON-CODE.                                          JANL0814
082400*---------------------------------------------------------------* JANL0815
082500     IF REASON-CODE OF TBL-TASK-ENTRY (TASK-IDX WS-RSC-SUB)       JANL0816
082600             NOT = SPACES                                         JANL0817
082700         MOVE REASON-CODE OF TBL-TASK-ENTRY (TASK-IDX WS-RSC-SUB) JANL0818
082800             TO WS-TC-RAW-CODE                                    JANL0819
082900         PERFORM 8250-TITLE-CASE-REASON                           JANL0820
083000         IF WS-TA-TASK-IS-AUTO                                    JANL0821
083100             PERFORM 8260-FIND-OR-ADD-DRIVER                      JANL0822
083200         ELSE                                                     JANL0823
083300             PERFORM 8270-FIND-OR-ADD-BARRIER                     JANL0824
083400         END-IF                                                   JANL0825
083500     END-IF.                                                      JANL0826
083600*---------------------------------------------------------------* JANL0827
083700 8250-TITLE-CASE-REASON.                                          JANL0828
083800*---------------------------------------------------------------* JANL0829
083900     MOVE SPACES TO WS-TC-DISPLAY-CODE.                           JANL0830
084000     SET WS-TC-START-OF-WORD TO TRUE.                             JANL0831
084100     PERFORM 8255-TITLE-CASE-ONE-CHAR                             JANL0832
084200         VARYING WS-TC-SUB FROM 1 BY 1 UNTIL WS-TC-SUB > 30.      JANL0833
084300*---------------------------------------------------------------* JANL0834
084400 8255-TITLE-CASE-ONE-CHAR.                                        JANL0835
084500*---------------------------------------------------------------* JANL0836
084600     IF WS-TC-CHAR (WS-TC-SUB) = '_'                              JANL0837
084700         MOVE SPACE TO WS-TC-OUT-CHAR (WS-TC-SUB)                 JANL0838
084800         SET WS-TC-START-OF-WORD TO TRUE                          JANL0839
084900     ELSE                                                         JANL0840
085000         MOVE WS-TC-CHAR (WS-TC-SUB) TO WS-TC-ONE-CHAR            JANL0841
085100         IF WS-TC-START-OF-WORD                                   JANL0842
085200             INSPECT WS-TC-ONE-CHAR CONVERTING                    JANL0843
085300                 WS-TC-LOWER-ALPHABET TO WS-TC-UPPER-ALPHABET     JANL0844
085400             MOVE 'N' TO WS-TC-START-OF-WORD-SW                   JANL0845
085500         ELSE                                                     JANL0846
085600             INSPECT WS-TC-ONE-CHAR CONVERTING                    JANL0847
085700                 WS-TC-UPPER-ALPHABET TO WS-TC-LOWER-ALPHABET     JANL0848
085800         END-IF                                                   JANL0849
085900         MOVE WS-TC-ONE-CHAR TO WS-TC-OUT-CHAR (WS-TC-SUB)        JANL0850
086000         IF WS-TC-CHAR (WS-TC-SUB) = SPACE                        JANL0851
086100             SET WS-TC-START-OF-WORD TO TRUE                      JANL0852
086200         END-IF                                                   JANL0853
086300     END-IF.                                                      JANL0854
086400*---------------------------------------------------------------* JANL0855
086500 8260-FIND-OR-ADD-DRIVER.                                         JANL0856
086600*---------------------------------------------------------------* JANL0857
086700     SET WS-RSN-DRIVER-IDX TO 1.                                  JANL0858
086800     SEARCH WS-RSN-DRIVER-ENTRY                                   JANL0859
086900         AT END                                                   JANL0860
087000             SET WS-RSN-DRIVER-IDX TO WS-RSN-DRIVER-SIZE          JANL0861
087100             SET WS-RSN-DRIVER-IDX UP BY 1                        JANL0862
087200             ADD 1 TO WS-RSN-DRIVER-SIZE                          JANL0863
087300             MOVE WS-TC-DISPLAY-CODE                              JANL0864
087400                 TO WS-RSN-DRIVER-CODE (WS-RSN-DRIVER-IDX)        JANL0865
087500             MOVE 1 TO WS-RSN-DRIVER-COUNT (WS-RSN-DRIVER-IDX)    JANL0866
087600         WHEN WS-RSN-DRIVER-CODE (WS-RSN-DRIVER-IDX)              JANL0867
087700                 = WS-TC-DISPLAY-CODE                             JANL0868
087800             ADD 1 TO WS-RSN-DRIVER-COUNT (WS-RSN-DRIVER-IDX)     JANL0869
087900     END-SEARCH.                                                  JANL0870
088000*---------------------------------------------------------------* JANL0871
088100 8270-FIND-OR-ADD-BARRIER.                                        JANL0872
088200*---------------------------------------------------------------* JANL0873
088300     SET WS-RSN-BARRIER-IDX TO 1.                                 JANL0874
088400     SEARCH WS-RSN-BARRIER-ENTRY                                  JANL0875
088500         AT END                                                   JANL0876
088600             SET WS-RSN-BARRIER-IDX TO WS-RSN-BARRIER-SIZE        JANL0877
088700             SET WS-RSN-BARRIER-IDX UP BY 1                       JANL0878
088800             ADD 1 TO WS-RSN-BARRIER-SIZE                         JANL0879
088900             MOVE WS-TC-DISPLAY-CODE                              JANL0880
089000                 TO WS-RSN-BARRIER-CODE (WS-RSN-BARRIER-IDX)      JANL0881
089100             MOVE 1 TO WS-RSN-BARRIER-COUNT (WS-RSN-BARRIER-IDX)  JANL0882
089200         WHEN WS-RSN-BARRIER-CODE (WS-RSN-BARRIER-IDX)            JANL0883
089300                 = WS-TC-DISPLAY-CODE                             JANL0884
089400             ADD 1 TO WS-RSN-BARRIER-COUNT (WS-RSN-BARRIER-IDX)   JANL0885
089500     END-SEARCH.                                                  JANL0886
089600*---------------------------------------------------------------* JANL0887
089700 8300-COMPUTE-ANALYSIS-PCTS.                                      JANL0888
089800*---------------------------------------------------------------* JANL0889
089900     IF WS-TA-PRIMARY-COUNT > ZERO                                JANL0890
090000         COMPUTE WS-TA-PRIMARY-PCT ROUNDED =                      JANL0891
090100             (WS-TA-PRIMARY-AUTO / WS-TA-PRIMARY-COUNT) * 100     JANL0892
090200     ELSE                                                         JANL0893
090300         MOVE ZERO TO WS-TA-PRIMARY-PCT                           JANL0894
090400     END-IF.                                                      JANL0895
090500     IF WS-TA-SECONDARY-COUNT > ZERO                              JANL0896
090600         COMPUTE WS-TA-SECONDARY-PCT ROUNDED =                    JANL0897
090700             (WS-TA-SECONDARY-AUTO / WS-TA-SECONDARY-COUNT) * 100 JANL0898
090800     ELSE                                                         JANL0899
090900         MOVE ZERO TO WS-TA-SECONDARY-PCT                         JANL0900
091000     END-IF.                                                      JANL0901
091100     IF WS-TA-ANCILLARY-COUNT > ZERO                              JANL0902
091200         COMPUTE WS-TA-ANCILLARY-PCT ROUNDED =                    JANL0903
091300             (WS-TA-ANCILLARY-AUTO / WS-TA-ANCILLARY-COUNT) * 100 JANL0904
091400     ELSE                                                         JANL0905
091500         MOVE ZERO TO WS-TA-ANCILLARY-PCT                         JANL0906
091600     END-IF.                                                      JANL0907
091700*---------------------------------------------------------------* JANL0908
091800 8400-PRINT-TASK-ANALYSIS.                                        JANL0909
091900*---------------------------------------------------------------* JANL0910
092000     MOVE 'TOTAL TASKS'     TO LABEL-VALUE-TEXT.                  JANL0911
092100     MOVE WS-TA-TOTAL-TASKS TO LABEL-VALUE-COUNT.                 JANL0912
092200     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0913
092300     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0914
092400     MOVE 'AUTOMATABLE'     TO LABEL-VALUE-TEXT.                  JANL0915
092500     MOVE WS-TA-AUTOMATABLE-COUNT TO LABEL-VALUE-COUNT.           JANL0916
092600     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0917
092700     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0918
092800     MOVE 'NOT AUTOMATABLE' TO LABEL-VALUE-TEXT.                  JANL0919
092900     MOVE WS-TA-NON-AUTO-COUNT TO LABEL-VALUE-COUNT.              JANL0920
093000     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL0921
093100     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0922
093200     MOVE 'PRIMARY AUTOMATION PCT'   TO LABEL-PERCENT-TEXT.       JANL0923
093300     MOVE WS-TA-PRIMARY-PCT          TO LABEL-PERCENT-VALUE.      JANL0924
093400     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0925
093500     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0926
093600     MOVE 'SECONDARY AUTOMATION PCT' TO LABEL-PERCENT-TEXT.       JANL0927
093700     MOVE WS-TA-SECONDARY-PCT        TO LABEL-PERCENT-VALUE.      JANL0928
093800     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0929
093900     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0930
094000     MOVE 'ANCILLARY AUTOMATION PCT' TO LABEL-PERCENT-TEXT.       JANL0931
094100     MOVE WS-TA-ANCILLARY-PCT        TO LABEL-PERCENT-VALUE.      JANL0932
094200     MOVE LABEL-PERCENT-LINE TO WS-CURRENT-PRINT-LINE.            JANL0933
094300     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0934
094400     MOVE 'TOP DRIVERS'    TO COLUMN-HEADER-TEXT.                 JANL0935
094500     MOVE COLUMN-HEADER-LINE TO WS-CURRENT-PRINT-LINE.            JANL0936
094600     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0937
094700     IF WS-RSN-DRIVER-SIZE > ZERO                                 JANL0938
094800         PERFORM 8420-PRINT-DRIVER-LINE                           JANL0939
094900             VARYING WS-RSN-DRIVER-IDX FROM 1 BY 1                JANL0940
095000             UNTIL WS-RSN-DRIVER-IDX > WS-RSN-DRIVER-SIZE OR      JANL0941
095100                   WS-RSN-DRIVER-IDX > 10                         JANL0942
095200     END-IF.                                                      JANL0943
095300     MOVE 'TOP BARRIERS'   TO COLUMN-HEADER-TEXT.                 JANL0944
095400     MOVE COLUMN-HEADER-LINE TO WS-CURRENT-PRINT-LINE.            JANL0945
095500     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0946
095600     IF WS-RSN-BARRIER-SIZE > ZERO                                JANL0947
095700         PERFORM 8430-PRINT-BARRIER-LINE                          JANL0948
095800             VARYING WS-RSN-BARRIER-IDX FROM 1 BY 1               JANL0949
095900             UNTIL WS-RSN-BARRIER-IDX > WS-RSN-BARRIER-SIZE OR    JANL0950
096000                   WS-RSN-BARRIER-IDX > 10                        JANL0951
096100     END-IF.                                                      JANL0952
096200*---------------------------------------------------------------* JANL0953
096300 8420-PRINT-DRIVER-LINE.                                          JANL0954
096400*---------------------------------------------------------------* JANL0955
096500     MOVE WS-RSN-DRIVER-CODE (WS-RSN-DRIVER-IDX)  TO RCL-REASON-TEXT.
096600     MOVE WS-RSN-DRIVER-COUNT (WS-RSN-DRIVER-IDX) TO RCL-COUNT.   JANL0956
096700     MOVE REASON-COUNT-LINE TO WS-CURRENT-PRINT-LINE.             JANL0957
096800     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0958
096900*---------------------------------------------------------------* JANL0959
097000 8430-PRINT-BARRIER-LINE.                                         JANL0960
097100*---------------------------------------------------------------* JANL0961
097200     MOVE WS-RSN-BARRIER-CODE (WS-RSN-BARRIER-IDX)  TO RCL-REASON-TEXT.
097300     MOVE WS-RSN-BARRIER-COUNT (WS-RSN-BARRIER-IDX) TO RCL-COUNT. JANL0962
097400     MOVE REASON-COUNT-LINE TO WS-CURRENT-PRINT-LINE.             JANL0963
097500     PERFORM 9910-PRINT-REPORT-LINE.                              JANL0964
097600*---------------------------------------------------------------* JANL0965
097700 8450-SORT-REASON-TABLES.                                         JANL0966
097800*---------------------------------------------------------------* JANL0967
097900     IF WS-RSN-DRIVER-SIZE > 1                                    JANL0968
098000         PERFORM 8460-SORT-DRIVER-PASS                            JANL0969
098100             VARYING WS-OUTER-SUB FROM 1 BY 1                     JANL0970
098200             UNTIL WS-OUTER-SUB > WS-RSN-DRIVER-SIZE - 1          JANL0971
098300     END-IF.                                                      JANL0972
098400     IF WS-RSN-BARRIER-SIZE > 1                                   JANL0973
098500         PERFORM 8470-SORT-BARRIER-PASS                           JANL0974
098600             VARYING WS-OUTER-SUB FROM 1 BY 1                     JANL0975
098700             UNTIL WS-OUTER-SUB > WS-RSN-BARRIER-SIZE - 1         JANL0976
098800     END-IF.                                                      JANL0977
098900*---------------------------------------------------------------* JANL0978
099000 8460-SORT-DRIVER-PASS.                                           JANL0979
099100*---------------------------------------------------------------* JANL0980
099200     PERFORM 8465-SORT-DRIVER-COMPARE                             JANL0981
099300         VARYING WS-INNER-SUB FROM 1 BY 1                         JANL0982
099400         UNTIL WS-INNER-SUB > WS-RSN-DRIVER-SIZE - WS-OUTER-SUB.  JANL0983
099500*---------------------------------------------------------------* JANL0984
099600 8465-SORT-DRIVER-COMPARE.                                        JANL0985
099700*---------------------------------------------------------------* JANL0986
099800     SET WS-RSN-DRIVER-IDX  TO WS-INNER-SUB.                      JANL0987
099900     SET WS-RSN-DRV-IDX2    TO WS-INNER-SUB.                      JANL0988
100000     SET WS-RSN-DRV-IDX2    UP BY 1.                              JANL0989
100100     IF WS-RSN-DRIVER-COUNT (WS-RSN-DRIVER-IDX) <                 JANL0990
100200             WS-RSN-DRIVER-COUNT (WS-RSN-DRV-IDX2)                JANL0991
100300         MOVE WS-RSN-DRIVER-ENTRY (WS-RSN-DRIVER-IDX)             JANL0992
100400             TO WS-RSN-SWAP-ENTRY                                 JANL0993
100500         MOVE WS-RSN-DRIVER-ENTRY (WS-RSN-DRV-IDX2)               JANL0994
100600             TO WS-RSN-DRIVER-ENTRY (WS-RSN-DRIVER-IDX)           JANL0995
100700         MOVE WS-RSN-SWAP-ENTRY                                   JANL0996
100800             TO WS-RSN-DRIVER-ENTRY (WS-RSN-DRV-IDX2)             JANL0997
100900     END-IF.                                                      JANL0998
101000*---------------------------------------------------------------* JANL0999
101100 8470-SORT-BARRIER-PASS.                                          JANL1000
101200*---------------------------------------------------------------* JANL1001
101300     PERFORM 8475-SORT-BARRIER-COMPARE                            JANL1002
101400         VARYING WS-INNER-SUB FROM 1 BY 1                         JANL1003
101500         UNTIL WS-INNER-SUB > WS-RSN-BARRIER-SIZE - WS-OUTER-SUB. JANL1004
101600*---------------------------------------------------------------* JANL1005
101700 8475-SORT-BARRIER-COMPARE.                                       JANL1006
101800*---------------------------------------------------------------* JANL1007
101900     SET WS-RSN-BARRIER-IDX TO WS-INNER-SUB.                      JANL1008
102000     SET WS-RSN-BAR-IDX2    TO WS-INNER-SUB.                      JANL1009
102100     SET WS-RSN-BAR-IDX2    UP BY 1.                              JANL1010
102200     IF WS-RSN-BARRIER-COUNT (WS-RSN-BARRIER-IDX) <               JANL1011
102300             WS-RSN-BARRIER-COUNT (WS-RSN-BAR-IDX2)               JANL1012
102400         MOVE WS-RSN-BARRIER-ENTRY (WS-RSN-BARRIER-IDX)           JANL1013
102500             TO WS-RSN-SWAP-ENTRY                                 JANL1014
102600         MOVE WS-RSN-BARRIER-ENTRY (WS-RSN-BAR-IDX2)              JANL1015
102700             TO WS-RSN-BARRIER-ENTRY (WS-RSN-BARRIER-IDX)         JANL1016
102800         MOVE WS-RSN-SWAP-ENTRY                                   JANL1017
102900             TO WS-RSN-BARRIER-ENTRY (WS-RSN-BAR-IDX2)            JANL1018
103000     END-IF.                                                      JANL1019
103100*---------------------------------------------------------------* JANL1020
103200 9000-AUTOMATION-MATRIX.                                          JANL1021
103300*---------------------------------------------------------------* JANL1022
103400     MOVE 'AUTOMATION MATRIX' TO SECTION-HEADING-TEXT.            JANL1023
103500     PERFORM 9900-PRINT-HEADING-LINES.                            JANL1024
103600     MOVE ZERO TO WS-CAT-TABLE-SIZE.                              JANL1025
103700     MOVE ZERO TO WS-QUAD-UPPER-LEFT-COUNT  WS-QUAD-UPPER-RIGHT-COUNT
103800                  WS-QUAD-LOWER-LEFT-COUNT  WS-QUAD-LOWER-RIGHT-COUNT.
103900     PERFORM 9100-BUILD-MATRIX-CATEGORY-TABLE                     JANL1026
104000         VARYING JOB-IDX FROM 1 BY 1 UNTIL JOB-IDX > JOB-TABLE-SIZE.
104100     IF WS-CAT-TABLE-SIZE > 1                                     JANL1027
104200         PERFORM 9200-SORT-MATRIX-PASS                            JANL1028
104300             VARYING WS-OUTER-SUB FROM 1 BY 1                     JANL1029
104400             UNTIL WS-OUTER-SUB > WS-CAT-TABLE-SIZE - 1           JANL1030
104500     END-IF.                                                      JANL1031
104600     MOVE 'CATEGORY / OVERALL% / PRIMARY% / TASKS / PRIMARY / JOBS'
104700         TO COLUMN-HEADER-TEXT.                                   JANL1032
104800     MOVE COLUMN-HEADER-LINE TO WS-CURRENT-PRINT-LINE.            JANL1033
104900     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1034
105000     IF WS-CAT-TABLE-SIZE > ZERO                                  JANL1035
105100         PERFORM 9300-SCORE-AND-PRINT-CATEGORY                    JANL1036
105200             VARYING WS-CAT-IDX FROM 1 BY 1                       JANL1037
105300             UNTIL WS-CAT-IDX > WS-CAT-TABLE-SIZE                 JANL1038
105400     END-IF.                                                      JANL1039
105500     PERFORM 9500-PRINT-QUADRANT-TOTALS.                          JANL1040
105600 9000-EXIT.                                                       JANL1041
105700     EXIT.                                                        JANL1042
105800*---------------------------------------------------------------* JANL1043
105900 9100-BUILD-MATRIX-CATEGORY-TABLE.                                JANL1044
106000*---------------------------------------------------------------* JANL1045
106100     PERFORM 6050-SELECT-JOB.                                     JANL1046
106200     IF JOB-IS-SELECTED AND TASK-COUNT (JOB-IDX) > ZERO           JANL1047
106300         PERFORM 9110-FIND-OR-ADD-MATRIX-CATEGORY                 JANL1048
106400         ADD 1 TO WS-CAT-JOB-COUNT (WS-CAT-IDX)                   JANL1049
106600         IF TASK-TABLE-SIZE > ZERO                                JANL1050
106700             PERFORM 9120-ACCUM-MATRIX-TASK                       JANL1051
106800                 VARYING TASK-IDX FROM 1 BY 1                     JANL1052
106900                 UNTIL TASK-IDX > TASK-TABLE-SIZE                 JANL1053
107000         END-IF                                                   JANL1054
107100     END-IF.                                                      JANL1055
107200*---------------------------------------------------------------* JANL1056
107300 9110-FIND-OR-ADD-MATRIX-CATEGORY.                                JANL1057
107400*---------------------------------------------------------------* JANL1058
107500     SET WS-CAT-IDX TO 1.                                         JANL1059
107600     SEARCH WS-CAT-ENTRY                                          JANL1060
107700         AT END                                                   JANL1061
107800             SET WS-CAT-IDX TO WS-CAT-TABLE-SIZE                  JANL1062
107900             SET WS-CAT-IDX UP BY 1                               JANL1063
108000             ADD 1 TO WS-CAT-TABLE-SIZE                           JANL1064
108100             MOVE LEVEL-4-NAME (JOB-IDX) TO WS-CAT-NAME (WS-CAT-IDX)
108200             MOVE LEVEL-4-CODE (JOB-IDX) TO WS-CAT-CODE (WS-CAT-IDX)
108300             MOVE ZERO TO WS-CAT-JOB-COUNT (WS-CAT-IDX)           JANL1065
108400                          WS-CAT-TOTAL-TASKS (WS-CAT-IDX)         JANL1066
108500                          WS-CAT-PRIMARY-TASKS (WS-CAT-IDX)       JANL1067
108600                          WS-CAT-AUTO-TASKS (WS-CAT-IDX)          JANL1068
108700                          WS-CAT-PRIMARY-AUTO (WS-CAT-IDX)        JANL1069
108800         WHEN WS-CAT-NAME (WS-CAT-IDX) = LEVEL-4-NAME (JOB-IDX)   JANL1070
108900             CONTINUE                                             JANL1071
109000     END-SEARCH.                                                  JANL1072
109100*---------------------------------------------------------------* JANL1073
109200 9120-ACCUM-MATRIX-TASK.                                          JANL1074
109300*---------------------------------------------------------------* JANL1075
109400     IF TASK-OWNER-JOB-IDX OF TBL-TASK-ENTRY (TASK-IDX) = JOB-IDX JANL1076
109450         ADD 1 TO WS-CAT-TOTAL-TASKS (WS-CAT-IDX)                JANL1076A
109500         MOVE IMPORTANCE-CLASS OF TBL-TASK-ENTRY (TASK-IDX)       JANL1077
109600             TO WS-TA-IMPORTANCE-UC                               JANL1078
109700         INSPECT WS-TA-IMPORTANCE-UC CONVERTING                   JANL1079
109800             WS-TC-LOWER-ALPHABET TO WS-TC-UPPER-ALPHABET.        JANL1080
109900         IF AUTO-FLAG OF TBL-TASK-ENTRY (TASK-IDX) = 'Automatable'JANL1081
110000             ADD 1 TO WS-CAT-AUTO-TASKS (WS-CAT-IDX)              JANL1082
110100             IF WS-TA-IMPORTANCE-UC = 'PRIMARY'                   JANL1083
110200                 ADD 1 TO WS-CAT-PRIMARY-AUTO (WS-CAT-IDX)        JANL1084
110300             END-IF                                               JANL1085
110400         END-IF                                                   JANL1086
110500         IF WS-TA-IMPORTANCE-UC = 'PRIMARY'                       JANL1087
110600             ADD 1 TO WS-CAT-PRIMARY-TASKS (WS-CAT-IDX)           JANL1088
110700         END-IF                                                   JANL1089
110800     END-IF.                                                      JANL1090
110900*---------------------------------------------------------------* JANL1091
111000 9200-SORT-MATRIX-PASS.                                           JANL1092
111100*---------------------------------------------------------------* JANL1093
111200     PERFORM 9210-SORT-MATRIX-COMPARE                             JANL1094
111300         VARYING WS-INNER-SUB FROM 1 BY 1                         JANL1095
111400         UNTIL WS-INNER-SUB > WS-CAT-TABLE-SIZE - WS-OUTER-SUB.   JANL1096
111500*---------------------------------------------------------------* JANL1097
111600 9210-SORT-MATRIX-COMPARE.                                        JANL1098
111700*---------------------------------------------------------------* JANL1099
111800     SET WS-CAT-IDX  TO WS-INNER-SUB.                             JANL1100
111900     SET WS-CAT-IDX2 TO WS-INNER-SUB.                             JANL1101
112000     SET WS-CAT-IDX2 UP BY 1.                                     JANL1102
112100     IF WS-CAT-NAME (WS-CAT-IDX) > WS-CAT-NAME (WS-CAT-IDX2)      JANL1103
112200         MOVE WS-CAT-ENTRY (WS-CAT-IDX)  TO WS-CAT-SWAP-ENTRY     JANL1104
112300         MOVE WS-CAT-ENTRY (WS-CAT-IDX2) TO WS-CAT-ENTRY (WS-CAT-IDX)
112400         MOVE WS-CAT-SWAP-ENTRY          TO WS-CAT-ENTRY (WS-CAT-IDX2)
112500     END-IF.                                                      JANL1105
112600*---------------------------------------------------------------* JANL1106
112700 9300-SCORE-AND-PRINT-CATEGORY.                                   JANL1107
112800*---------------------------------------------------------------* JANL1108
112900     IF WS-CAT-TOTAL-TASKS (WS-CAT-IDX) > ZERO                    JANL1109
113000         COMPUTE WS-CAT-OVERALL-PCT (WS-CAT-IDX) ROUNDED =        JANL1110
113100             (WS-CAT-AUTO-TASKS (WS-CAT-IDX) /                    JANL1111
113200              WS-CAT-TOTAL-TASKS (WS-CAT-IDX)) * 100              JANL1112
113300     ELSE                                                         JANL1113
113400         MOVE ZERO TO WS-CAT-OVERALL-PCT (WS-CAT-IDX)             JANL1114
113500     END-IF.                                                      JANL1115
113600     IF WS-CAT-PRIMARY-TASKS (WS-CAT-IDX) > ZERO                  JANL1116
113700         COMPUTE WS-CAT-PRIMARY-PCT (WS-CAT-IDX) ROUNDED =        JANL1117
113800             (WS-CAT-PRIMARY-AUTO (WS-CAT-IDX) /                  JANL1118
113900              WS-CAT-PRIMARY-TASKS (WS-CAT-IDX)) * 100            JANL1119
114000     ELSE                                                         JANL1120
114100         MOVE ZERO TO WS-CAT-PRIMARY-PCT (WS-CAT-IDX)             JANL1121
114200     END-IF.                                                      JANL1122
114300     IF WS-CAT-OVERALL-PCT (WS-CAT-IDX) >= 50                     JANL1123
114400         IF WS-CAT-PRIMARY-PCT (WS-CAT-IDX) >= 50                 JANL1124
114500             MOVE 'UPPER RIGHT' TO WS-CAT-QUADRANT (WS-CAT-IDX)   JANL1125
114600             ADD 1 TO WS-QUAD-UPPER-RIGHT-COUNT                   JANL1126
114700         ELSE                                                     JANL1127
114800             MOVE 'LOWER RIGHT' TO WS-CAT-QUADRANT (WS-CAT-IDX)   JANL1128
114900             ADD 1 TO WS-QUAD-LOWER-RIGHT-COUNT                   JANL1129
115000         END-IF                                                   JANL1130
115100     ELSE                                                         JANL1131
115200         IF WS-CAT-PRIMARY-PCT (WS-CAT-IDX) >= 50                 JANL1132
115300             MOVE 'UPPER LEFT'  TO WS-CAT-QUADRANT (WS-CAT-IDX)   JANL1133
115400             ADD 1 TO WS-QUAD-UPPER-LEFT-COUNT                    JANL1134
115500         ELSE                                                     JANL1135
115600             MOVE 'LOWER LEFT'  TO WS-CAT-QUADRANT (WS-CAT-IDX)   JANL1136
115700             ADD 1 TO WS-QUAD-LOWER-LEFT-COUNT                    JANL1137
115800         END-IF                                                   JANL1138
115900     END-IF.                                                      JANL1139
116000     MOVE WS-CAT-NAME (WS-CAT-IDX)        TO MDL-CATEGORY-NAME.   JANL1140
116100     COMPUTE MDL-OVERALL-PCT ROUNDED =                            JANL1141
116150         WS-CAT-OVERALL-PCT (WS-CAT-IDX).                        JANL1141A
116200     COMPUTE MDL-PRIMARY-PCT ROUNDED =                            JANL1142
116250         WS-CAT-PRIMARY-PCT (WS-CAT-IDX).                        JANL1142A
116300     MOVE WS-CAT-TOTAL-TASKS (WS-CAT-IDX) TO MDL-TOTAL-TASKS.     JANL1143
116400     MOVE WS-CAT-PRIMARY-TASKS (WS-CAT-IDX) TO MDL-PRIMARY-TASKS. JANL1144
116500     MOVE WS-CAT-JOB-COUNT (WS-CAT-IDX)   TO MDL-JOB-COUNT.       JANL1145
116600     MOVE WS-CAT-QUADRANT (WS-CAT-IDX)    TO MDL-QUADRANT-LABEL.  JANL1146
116700     MOVE MATRIX-DETAIL-LINE TO WS-CURRENT-PRINT-LINE.            JANL1147
116800     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1148
116900*---------------------------------------------------------------* JANL1149
117000 9500-PRINT-QUADRANT-TOTALS.                                      JANL1150
117100*---------------------------------------------------------------* JANL1151
117200     MOVE 'UPPER LEFT COUNT'   TO LABEL-VALUE-TEXT.               JANL1152
117300     MOVE WS-QUAD-UPPER-LEFT-COUNT TO LABEL-VALUE-COUNT.          JANL1153
117400     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL1154
117500     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1155
117600     MOVE 'UPPER RIGHT COUNT'  TO LABEL-VALUE-TEXT.               JANL1156
117700     MOVE WS-QUAD-UPPER-RIGHT-COUNT TO LABEL-VALUE-COUNT.         JANL1157
117800     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL1158
117900     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1159
118000     MOVE 'LOWER LEFT COUNT'   TO LABEL-VALUE-TEXT.               JANL1160
118100     MOVE WS-QUAD-LOWER-LEFT-COUNT TO LABEL-VALUE-COUNT.          JANL1161
118200     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL1162
118300     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1163
118400     MOVE 'LOWER RIGHT COUNT'  TO LABEL-VALUE-TEXT.               JANL1164
118500     MOVE WS-QUAD-LOWER-RIGHT-COUNT TO LABEL-VALUE-COUNT.         JANL1165
118600     MOVE LABEL-VALUE-LINE TO WS-CURRENT-PRINT-LINE.              JANL1166
118700     PERFORM 9910-PRINT-REPORT-LINE.                              JANL1167
118800*---------------------------------------------------------------* JANL1168
118900 9600-CLOSE-FILES.                                                JANL1169
119000*---------------------------------------------------------------* JANL1170
119100     CLOSE REPORT-FILE.                                           JANL1171
119200*---------------------------------------------------------------* JANL1172
119300 9900-PRINT-HEADING-LINES.                                        JANL1173
119400*---------------------------------------------------------------* JANL1174
119500     IF NOT WS-FIRST-PAGE                                         JANL1175
119600         MOVE SPACES TO WS-CURRENT-PRINT-LINE                     JANL1176
119700         WRITE PRINT-LINE FROM WS-CURRENT-PRINT-LINE              JANL1177
119800             AFTER ADVANCING PAGE                                 JANL1178
119900     END-IF.                                                      JANL1179
120000     ADD 1 TO WS-PAGE-COUNT.                                      JANL1180
120100     MOVE WS-RUN-DATE-DISPLAY TO RHL-RUN-DATE.                    JANL1181
120200     MOVE WS-PAGE-COUNT       TO RHL-PAGE-NUM.                    JANL1182
120300     WRITE PRINT-LINE FROM RPT-TOP-HEADING-LINE                   JANL1183
120400         AFTER ADVANCING PAGE.                                    JANL1184
120500     MOVE SPACES TO PRINT-LINE.                                   JANL1185
120600     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.                     JANL1186
120700     WRITE PRINT-LINE FROM SECTION-HEADING-LINE                   JANL1187
120800         AFTER ADVANCING 1 LINE.                                  JANL1188
120900     MOVE SPACES TO PRINT-LINE.                                   JANL1189
121000     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.                     JANL1190
121100     MOVE 4 TO WS-LINE-COUNT.                                     JANL1191
121200     MOVE 'N' TO WS-FIRST-PAGE-SW.                                JANL1192
121300*---------------------------------------------------------------* JANL1193
121400 9910-PRINT-REPORT-LINE.                                          JANL1194
121500*---------------------------------------------------------------* JANL1195
121600     IF WS-LINE-COUNT >= WS-LINES-ON-PAGE                         JANL1196
121700         PERFORM 9900-PRINT-HEADING-LINES                         JANL1197
121800     END-IF.                                                      JANL1198
121900     WRITE PRINT-LINE FROM WS-CURRENT-PRINT-LINE                  JANL1199
122000         AFTER ADVANCING 1 LINE.                                  JANL1200
122100     ADD 1 TO WS-LINE-COUNT.                                      JANL1201
